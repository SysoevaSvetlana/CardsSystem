000100      *****************************************************************
000200      * CUSRCK.cpybk
000300      * LINKAGE PARAMETER RECORD FOR CALL "CRDUSRCK".
000400      *****************************************************************
000500      * AMENDMENT HISTORY:
000600      *****************************************************************
000700      * TAG     DATE       DEV     DESCRIPTION
000800      *---------------------------------------------------------------*
000900      * CRD0005 14/03/1991 MWTL  - INITIAL VERSION - OPTION 1 (LOOKUP)
001000      *                             ONLY.
001100      * CRD0021 09/05/1996 TYK   - ADD OPTIONS 2/3/4 (CREATE, ASSIGN-
001200      *                             ROLE, DELETE) FOR THE NEW USER
001300      *                             MAINTENANCE SCREEN - REQ# CR-1241.
001400      * CRD0038 22/06/2000 DESL  - WIDEN WK-C-CUSRCK-ERROR-CD FROM 10
001500      *                             TO 18 BYTES - DUPLICATE-USERNAME/
001600      *                             DUPLICATE-EMAIL DID NOT FIT.
001700      *---------------------------------------------------------------*
001800       01  WK-C-CUSRCK-RECORD.
001900           05  WK-N-CUSRCK-OPTION       PIC 9(01).
002000      *                             1=LOOKUP 2=CREATE 3=ASSIGN-ROLE
002100      *                             4=DELETE
002200           05  WK-C-CUSRCK-INPUT.
002300               10  WK-N-CUSRCK-I-USER-ID    PIC 9(09).
002400               10  WK-C-CUSRCK-I-USERNAME   PIC X(30).
002500               10  WK-C-CUSRCK-I-EMAIL      PIC X(40).
002600               10  WK-C-CUSRCK-I-ROLE       PIC X(10).
002700           05  WK-C-CUSRCK-OUTPUT.
002800               10  WK-N-CUSRCK-O-USER-ID    PIC 9(09).
002900               10  WK-C-CUSRCK-O-USERNAME   PIC X(30).
003000               10  WK-C-CUSRCK-O-EMAIL      PIC X(40).
003100               10  WK-C-CUSRCK-O-ROLE       PIC X(10).
003200               10  WK-C-CUSRCK-ERROR-CD     PIC X(18).
003300      *                             SPACES, USER-NOT-FOUND,
003400      *                             DUPLICATE-USERNAME, DUPLICATE-EMAIL
003500           05  FILLER                       PIC X(10).
003600
003700       01  WK-C-CUSRCK-KEY-VIEW REDEFINES WK-C-CUSRCK-RECORD.
003800      *                             ALTERNATE VIEW - USER ID ALONE,
003900      *                             FOR THE CALL-TRACE DISPLAY LINE.
004000           05  FILLER                       PIC X(01).
004100           05  CUSRCK-KEY-USER-ID           PIC X(09).
004200           05  FILLER                       PIC X(197).
