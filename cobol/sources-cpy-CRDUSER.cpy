000100      *****************************************************************
000200      * CRDUSER.cpybk
000300      * USER MASTER RECORD LAYOUT.
000400      * I-O FORMAT : USER-MASTER-RECORD  FROM FILE USRMAST
000500      * THE IN-STORAGE SEARCH TABLE BUILT FROM THIS RECORD IS DECLARED
000600      * DIRECTLY IN WORKING-STORAGE OF CRDUSRCK - IT HAS ONLY THE ONE
000700      * CALLER, SO NO SEPARATE MEMBER IS KEPT FOR IT.
000800      *****************************************************************
000900      * AMENDMENT HISTORY:
001000      *****************************************************************
001100      * TAG     DATE       DEV     DESCRIPTION
001200      *---------------------------------------------------------------*
001300      * CRD0002 14/03/1991 MWTL  - INITIAL VERSION.
001400      * CRD0019 09/05/1996 TYK   - EXPAND USR-EMAIL FROM 24 TO 40
001500      *                             BYTES - REQ# CR-1188.
001600      * CRD0033 11/02/1999 DESL  - Y2K REVIEW - NO DATE FIELDS ON
001700      *                             THIS RECORD, NO CHANGE REQUIRED.
001800      * CRD0047 27/07/2006 ACNFAM - RAISE WK-USER-TAB OCCURS LIMIT IN
001900      *                             CRDUSRCK FROM 2000 TO 9999 -
002000      *                             REQ# CR-2940.
002100      *---------------------------------------------------------------*
002200       01  USER-MASTER-RECORD.
002300           05  USR-ID                  PIC 9(09).
002400           05  USR-USERNAME             PIC X(30).
002500           05  USR-EMAIL                PIC X(40).
002600           05  USR-ROLE                 PIC X(10).
002700      *                             ROLE_USER OR ROLE_ADMIN
002800           05  FILLER                   PIC X(01).
002900
003000       01  USER-MASTER-ALPHA-VIEW REDEFINES USER-MASTER-RECORD.
003100      *                             ALTERNATE VIEW - ID CARRIED AS
003200      *                             DISPLAY TEXT FOR SORT/COMPARE WORK.
003300           05  USRV-ID-X                PIC X(09).
003400           05  USRV-REST                PIC X(80).
003500           05  FILLER                   PIC X(01).
