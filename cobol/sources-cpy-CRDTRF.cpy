000100      *****************************************************************
000200      * CRDTRF.cpybk
000300      * TRANSFER REQUEST (INPUT) AND TRANSFER LEDGER (OUTPUT) RECORD
000400      * LAYOUTS FOR THE TRANSFER POSTING RUN.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * TAG     DATE       DEV     DESCRIPTION
000900      *---------------------------------------------------------------*
001000      * CRD0004 14/03/1991 MWTL  - INITIAL VERSION - TRANSFER-REQUEST
001100      *                             RECORD ONLY.
001200      * CRD0017 23/11/1995 TYK   - ADD TRANSFER-LEDGER-RECORD - THE
001300      *                             POSTING RUN NOW WRITES ITS OWN
001400      *                             LEDGER INSTEAD OF STAMPING THE
001500      *                             REQUEST RECORD IN PLACE.
001600      * CRD0026 19/10/1997 DESL  - PACK TRQ-AMOUNT/TRF-AMOUNT AS
001700      *                             COMP-3 TO MATCH CASH MANAGEMENT
001800      *                             STANDARD.
001900      *---------------------------------------------------------------*
002000       01  TRANSFER-REQUEST-RECORD.
002100           05  TRQ-FROM-CARD-ID          PIC 9(09).
002200           05  TRQ-TO-CARD-ID            PIC 9(09).
002300           05  TRQ-AMOUNT                PIC S9(13)V99 COMP-3.
002400           05  FILLER                    PIC X(05).
002500
002600       01  TRANSFER-LEDGER-RECORD.
002700           05  TRF-ID                    PIC 9(09).
002800           05  TRF-FROM-CARD-ID          PIC 9(09).
002900           05  TRF-TO-CARD-ID            PIC 9(09).
003000           05  TRF-AMOUNT                PIC S9(13)V99 COMP-3.
003100           05  TRF-STATUS                PIC X(10).
003200      *                             SUCCESS OR A REJECTION CODE
003300           05  TRF-CREATED-DATE          PIC 9(08).
003400      *                             CCYYMMDD - RUN DATE
003500           05  FILLER                    PIC X(03).
