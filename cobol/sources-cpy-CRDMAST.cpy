000100      *****************************************************************
000200      * CRDMAST.cpybk
000300      * CARD MASTER RECORD LAYOUT.
000400      * I-O FORMAT : CARD-MASTER-RECORD  FROM FILE CRDMAST
000500      * SEE CRDMTAB.cpybk FOR THE IN-STORAGE SEARCH TABLE BUILT FROM
000600      * THIS RECORD.
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * TAG     DATE       DEV     DESCRIPTION
001100      *---------------------------------------------------------------*
001200      * CRD0003 14/03/1991 MWTL  - INITIAL VERSION.
001300      * CRD0011 02/08/1993 TYK   - ADD CRD-STATUS BLOCK_REQUESTED
001400      *                             STATE - REQ# CR-0903.
001500      * CRD0018 23/11/1995 TYK   - MOVED WK-CARD-TABLE OUT TO ITS OWN
001600      *                             MEMBER, CRDMTAB.cpybk, SO IT CAN
001700      *                             BE SHARED BY SEVERAL PROGRAMS.
001800      * CRD0026 19/10/1997 DESL  - PACK CRD-BALANCE AS COMP-3 TO
001900      *                             MATCH CASH MANAGEMENT STANDARD.
002000      * CRD0034 03/01/1999 DESL  - Y2K: CRD-EXPIRY-DATE EXPANDED TO
002100      *                             AN 8-DIGIT CCYYMMDD FIELD -
002200      *                             REQ# Y2K-0447.
002300      * CRD0052 14/05/2009 ACNRJR - ADD CARD-MASTER-KEY-VIEW FOR THE
002400      *                             NEW OWNERSHIP CROSS-CHECK.
002500      *---------------------------------------------------------------*
002600       01  CARD-MASTER-RECORD.
002700           05  CRD-ID                   PIC 9(09).
002800           05  CRD-NUMBER                PIC X(16).
002900      *                             16 RANDOM DIGITS - PLAINTEXT IN
003000      *                             THIS BATCH, SEE ITS-0118.
003100           05  CRD-USER-ID               PIC 9(09).
003200           05  CRD-EXPIRY-DATE           PIC 9(08).
003300      *                             CCYYMMDD
003400           05  CRD-STATUS                PIC X(16).
003500      *                             ACTIVE / BLOCKED /
003600      *                             BLOCK_REQUESTED / EXPIRED
003700           05  CRD-BALANCE               PIC S9(13)V99 COMP-3.
003800           05  FILLER                    PIC X(14).
003900
004000       01  CARD-MASTER-DATE-VIEW REDEFINES CARD-MASTER-RECORD.
004100      *                             ALTERNATE VIEW - EXPIRY DATE
004200      *                             BROKEN OUT FOR THE 3-YEAR-AHEAD
004300      *                             ISSUANCE CALCULATION.
004400           05  FILLER                    PIC X(34).
004500           05  CRDV-EXPIRY-CC            PIC 9(02).
004600           05  CRDV-EXPIRY-YY            PIC 9(02).
004700           05  CRDV-EXPIRY-MM            PIC 9(02).
004800           05  CRDV-EXPIRY-DD            PIC 9(02).
004900           05  FILLER                    PIC X(38).
005000
005100       01  CARD-MASTER-KEY-VIEW REDEFINES CARD-MASTER-RECORD.
005200      *                             ALTERNATE VIEW - CARD ID AND
005300      *                             OWNING USER ID AS ONE KEY PAIR,
005400      *                             USED BY THE REQUEST-BLOCK
005500      *                             OWNERSHIP CHECK.
005600           05  CRDK-ID                   PIC 9(09).
005700           05  FILLER                    PIC X(16).
005800           05  CRDK-OWNER-ID             PIC 9(09).
005900           05  FILLER                    PIC X(46).
