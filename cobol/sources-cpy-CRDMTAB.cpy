000100      *****************************************************************
000200      * CRDMTAB.cpybk
000300      * CARD MASTER IN-STORAGE SEARCH TABLE - LOADED ONCE PER RUN FROM
000400      * FILE CRDMAST, HELD IN WORKING-STORAGE FOR THE DURATION OF THE
000500      * RUN, AND REWRITTEN TO CRDMAST ON TERMINATION BY THE PROGRAMS
000600      * THAT POST AGAINST IT.
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * TAG     DATE       DEV     DESCRIPTION
001100      *---------------------------------------------------------------*
001200      * CRD0018 23/11/1995 TYK   - INITIAL VERSION - SPLIT OUT OF
001300      *                             CRDMAST.cpybk SO A SINGLE COPY OF
001400      *                             THE TABLE CAN BE SHARED BY ALL
001500      *                             PROGRAMS THAT SEARCH CARD MASTER.
001600      * CRD0047 27/07/2006 ACNFAM - RAISE OCCURS LIMIT FROM 2000 TO
001700      *                             9999 TO MATCH CRDUSER - REQ# CR-2940.
001800      *---------------------------------------------------------------*
001900       01  WK-CARD-TABLE.
002000           05  WK-CARD-TAB-CNT           PIC 9(05) COMP.
002100           05  WK-CARD-TAB OCCURS 0 TO 9999 TIMES
002200                   DEPENDING ON WK-CARD-TAB-CNT
002300                   ASCENDING KEY IS WK-CARD-TAB-ID
002400                   INDEXED BY CRD-IDX.
002500               10  WK-CARD-TAB-ID         PIC 9(09).
002600               10  WK-CARD-TAB-NUMBER     PIC X(16).
002700               10  WK-CARD-TAB-USER-ID    PIC 9(09).
002800               10  WK-CARD-TAB-EXPIRY     PIC 9(08).
002900               10  WK-CARD-TAB-STATUS     PIC X(16).
003000               10  WK-CARD-TAB-BALANCE    PIC S9(13)V99 COMP-3.
003100               10  FILLER                 PIC X(14).
