000100      *****************************************************************
000200      * CRDCOMN.cpybk
000300      * COMMON WORK AREA - FILE STATUS CONDITION NAMES AND RUN DATE.
000400      * REPLACES THE OLD ASCMWS COMMON AREA FOR THE CARD SYSTEM.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * TAG     DATE       DEV     DESCRIPTION
000900      *---------------------------------------------------------------*
001000      * CRD0001 14/03/1991 MWTL  - INITIAL VERSION - CARVED OUT OF
001100      *                             ASCMWS FOR THE CARD SUBSYSTEM.
001200      * CRD0014 21/09/1994 TYK   - ADD WK-C-DUPLICATE-KEY FOR THE
001300      *                             NEW CARD NUMBER GENERATOR.
001400      * CRD0029 02/11/1998 DESL  - Y2K: WK-N-RUNDTE-YMD EXPANDED TO A
001500      *                             4-DIGIT CENTURY/YEAR BREAKOUT.
001600      *                             REQ# Y2K-0447.
001700      * CRD0041 18/06/2003 MWTL  - ADD WK-N-SEQ-CTR COMMON COUNTER.
001800      *---------------------------------------------------------------*
001900       01  WK-C-COMMON.
002000           05  WK-C-FILE-STATUS        PIC X(02).
002100               88  WK-C-SUCCESSFUL            VALUE "00".
002200               88  WK-C-DUPLICATE-KEY         VALUE "22".
002300               88  WK-C-RECORD-NOT-FOUND      VALUE "23" "35".
002400               88  WK-C-END-OF-FILE           VALUE "10".
002500           05  WK-N-SEQ-CTR            PIC 9(09) COMP.
002600           05  WK-N-RUNDTE             PIC 9(08).
002700           05  WK-N-RUNDTE-YMD REDEFINES WK-N-RUNDTE.
002800               10  WK-N-RUNDTE-CC      PIC 9(02).
002900               10  WK-N-RUNDTE-YY      PIC 9(02).
003000               10  WK-N-RUNDTE-MM      PIC 9(02).
003100               10  WK-N-RUNDTE-DD      PIC 9(02).
003200           05  FILLER                  PIC X(12).
