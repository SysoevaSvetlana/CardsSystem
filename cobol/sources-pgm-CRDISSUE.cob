000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. CRDISSUE.
000300      AUTHOR. M W T LIM.
000400      INSTALLATION. CARD SERVICES - BATCH SYSTEMS.
000500      DATE-WRITTEN. 18 MAR 1991.
000600      DATE-COMPILED.
000700      SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800     *=================================================================
000900     *
001000     *DESCRIPTION : DAILY CARD ISSUANCE RUN. READS CARD-CREATE-REQUEST
001100     *              TRANSACTIONS, VALIDATES THE OWNING USER AGAINST
001200     *              USER MASTER (VIA CRDUSRCK), ISSUES A NEW CARD
001300     *              MASTER RECORD FOR EACH GOOD REQUEST AND REWRITES
001400     *              CARD MASTER AT END OF RUN.
001500     *
001600     *=================================================================
001700     *
001800     * HISTORY OF AMENDMENT :
001900     *=================================================================
002000     *
002100     * CRD0006 - MWTL   - 18/03/1991 - INITIAL VERSION - REQ# CR-0014.
002200     * CRD0022 - TYK    - 09/05/1996 - CARD NUMBER NOW 16 RANDOM DIGITS
002300     *                     INSTEAD OF THE OLD 12-DIGIT SCHEME, TO MATCH
002400     *                     THE NEW CARD FORMAT - REQ# CR-1241.
002500     * CRD0031 - DESL   - 22/02/1999 - Y2K REVIEW - RUN DATE CENTURY
002600     *                     NOW DERIVED BY WINDOWING (YY < 50 = 20XX)
002700     *                     INSTEAD OF A HARDCODED "19" - REQ# Y2K-0447.
002800     * CRD0050 - ACNFAM - 02/10/2007 - RAISE WK-CARD-TAB OCCURS LIMIT
002900     *                     FROM 2000 TO 9999 - REQ# CR-2940.
003000     *=================================================================
003100     *
003200      ENVIRONMENT DIVISION.
003300      CONFIGURATION SECTION.
003400      SOURCE-COMPUTER. IBM-AS400.
003500      OBJECT-COMPUTER. IBM-AS400.
003600      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700             UPSI-0 IS UPSI-SWITCH-0
003800             ON STATUS IS U0-ON
003900             OFF STATUS IS U0-OFF.
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200             SELECT CARDREQ ASSIGN TO CARDREQ
004300             ORGANIZATION IS LINE SEQUENTIAL
004400      FILE STATUS IS WK-C-FILE-STATUS.
004500             SELECT CRDMAST ASSIGN TO CRDMAST
004600             ORGANIZATION IS LINE SEQUENTIAL
004700      FILE STATUS IS WK-C-CRDMAST-STATUS.
004800      DATA DIVISION.
004900      FILE SECTION.
005000      FD  CARDREQ
005100             LABEL RECORDS ARE OMITTED
005200      DATA RECORD IS CARD-CREATE-REQUEST-RECORD.
005300      01  CARD-CREATE-REQUEST-RECORD.
005400     *                             FILES TABLE SHOWS 9 BYTES - WIDENED
005500     *                             BY 1 BYTE SO THE RECORD CARRIES A
005600     *                             TRAILING PAD - REQ# CR-1455.
005700          05  CCR-USER-ID              PIC 9(09).
005800          05  FILLER                   PIC X(01).
005900
006000      FD  CRDMAST
006100             LABEL RECORDS ARE OMITTED
006200      DATA RECORD IS CARD-MASTER-RECORD.
006300             COPY CRDMAST.
006400
006500      WORKING-STORAGE SECTION.
006600      01  FILLER                      PIC X(24) VALUE
006700             "** PROGRAM CRDISSUE **".
006800
006900             COPY CRDCOMN.
007000
007100      01  WS-C-FLAGS.
007200          05  WK-C-CRDMAST-STATUS      PIC X(02).
007300              88  WK-C-CRDMAST-OK               VALUE "00".
007400              88  WK-C-CRDMAST-EOF               VALUE "10".
007500          05  FILLER                   PIC X(02).
007600
007700      01  WS-N-WORK-COUNTERS.
007800          05  WK-N-SCAN-IX             PIC 9(05) COMP.
007900          05  WK-N-MAX-CARD-ID         PIC 9(09) COMP.
008000          05  WK-N-NEW-CARD-ID         PIC 9(09) COMP.
008100          05  WK-N-DIGIT-IX            PIC 9(02) COMP.
008200          05  FILLER                   PIC 9(05) COMP.
008300
008400      01  WK-CT-TOTALS.
008500          05  WK-CT-ISSUED             PIC 9(07) COMP.
008600          05  WK-CT-REJECTED           PIC 9(07) COMP.
008700          05  FILLER                   PIC 9(05) COMP.
008800
008900          COPY CRDMTAB.
009000
009100      01  WK-CARD-NUMBER-WORK.
009200          05  WK-CARD-NUMBER-TEXT      PIC X(16).
009300          05  FILLER                   PIC X(01).
009400
009500      01  WK-CARD-NUMBER-DIGITS REDEFINES WK-CARD-NUMBER-WORK.
009600          05  WK-CARD-NUMBER-DIGIT OCCURS 16 TIMES PIC 9(01).
009700          05  FILLER                   PIC X(01).
009800
009900      01  WK-N-RAND-WORK.
010000          05  WK-N-RAND-SEED           PIC 9(09) COMP.
010100          05  WK-N-RAND-PRODUCT        PIC 9(18) COMP.
010200          05  WK-N-RAND-QUOT           PIC 9(09) COMP.
010300          05  WK-N-RAND-DIGIT          PIC 9(01) COMP.
010400          05  FILLER                   PIC 9(05) COMP.
010500
010600      01  WK-RUNDTE-RAW.
010700          05  WK-RUNDTE-RAW-YY         PIC 9(02).
010800          05  WK-RUNDTE-RAW-MM         PIC 9(02).
010900          05  WK-RUNDTE-RAW-DD         PIC 9(02).
011000          05  FILLER                   PIC X(02).
011100
011200      01  WK-EXPIRY-DATE-WORK.
011300          05  WK-EXPIRY-DATE-TEXT      PIC 9(08).
011400          05  FILLER                   PIC X(01).
011500
011600      01  WK-EXPIRY-DATE-YMD REDEFINES WK-EXPIRY-DATE-WORK.
011700          05  WK-EXPIRY-CC             PIC 9(02).
011800          05  WK-EXPIRY-YY             PIC 9(02).
011900          05  WK-EXPIRY-MM             PIC 9(02).
012000          05  WK-EXPIRY-DD             PIC 9(02).
012100          05  FILLER                   PIC X(01).
012200
012300      77  WK-N-EXPIRY-CCYY             PIC 9(04) COMP.
012400
012500             COPY CUSRCK.
012600
012700      EJECT
012800     ****************************************
012900      PROCEDURE DIVISION.
013000     ****************************************
013100      MAIN-MODULE.
013200          PERFORM A000-INITIALISE-RUN
013300             THRU A099-INITIALISE-RUN-EX.
013400          PERFORM B100-READ-REQUEST
013500             THRU B199-READ-REQUEST-EX.
013600          PERFORM A100-PROCESS-REQUEST
013700             THRU A199-PROCESS-REQUEST-EX
013800             UNTIL WK-C-END-OF-FILE.
013900          PERFORM A200-FINISH-RUN
014000             THRU A299-FINISH-RUN-EX.
014100          PERFORM Z000-END-PROGRAM-ROUTINE
014200             THRU Z999-END-PROGRAM-ROUTINE-EX.
014300      GOBACK.
014400
014500     *-----------------------------------------------------------------
014600     *
014700      A000-INITIALISE-RUN.
014800     *-----------------------------------------------------------------
014900     *
015000          MOVE ZERO                TO WK-CT-ISSUED WK-CT-REJECTED.
015100          ACCEPT WK-N-RAND-SEED    FROM TIME.
015200          PERFORM A050-GET-RUN-DATE
015300             THRU A059-GET-RUN-DATE-EX.
015400
015500          OPEN INPUT CARDREQ.
015600          IF NOT WK-C-SUCCESSFUL
015700      DISPLAY "CRDISSUE - OPEN FILE ERROR - CARDREQ"
015800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900             GO TO Y900-ABNORMAL-TERMINATION
016000      END-IF.
016100
016200          PERFORM B300-LOAD-CARD-TABLE
016300             THRU B399-LOAD-CARD-TABLE-EX.
016400
016500          MOVE ZERO                TO WK-N-MAX-CARD-ID.
016600          IF WK-CARD-TAB-CNT > 0
016700             MOVE WK-CARD-TAB-ID(WK-CARD-TAB-CNT) TO WK-N-MAX-CARD-ID
016800      END-IF.
016900      A099-INITIALISE-RUN-EX.
017000      EXIT.
017100     *-----------------------------------------------------------------
017200     *
017300      A050-GET-RUN-DATE.
017400     *-----------------------------------------------------------------
017500     *
017600          ACCEPT WK-RUNDTE-RAW      FROM DATE.
017700          IF WK-RUNDTE-RAW-YY < 50
017800             MOVE 20                TO WK-N-RUNDTE-CC
017900          ELSE
018000             MOVE 19                TO WK-N-RUNDTE-CC
018100      END-IF.
018200          MOVE WK-RUNDTE-RAW-YY     TO WK-N-RUNDTE-YY.
018300          MOVE WK-RUNDTE-RAW-MM     TO WK-N-RUNDTE-MM.
018400          MOVE WK-RUNDTE-RAW-DD     TO WK-N-RUNDTE-DD.
018500      A059-GET-RUN-DATE-EX.
018600      EXIT.
018700     *-----------------------------------------------------------------
018800     *
018900      B100-READ-REQUEST.
019000     *-----------------------------------------------------------------
019100     *
019200          READ CARDREQ.
019300          IF NOT WK-C-SUCCESSFUL
019400             IF NOT WK-C-END-OF-FILE
019500      DISPLAY "CRDISSUE - READ FILE ERROR - CARDREQ"
019600                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700                GO TO Y900-ABNORMAL-TERMINATION
019800      END-IF
019900      END-IF.
020000      B199-READ-REQUEST-EX.
020100      EXIT.
020200     *-----------------------------------------------------------------
020300     *
020400      A100-PROCESS-REQUEST.
020500     *-----------------------------------------------------------------
020600     *
020700          PERFORM B200-LOOKUP-USER
020800             THRU B299-LOOKUP-USER-EX.
020900
021000          IF WK-C-CUSRCK-ERROR-CD = SPACES
021100             PERFORM C100-NEXT-CARD-ID
021200                THRU C199-NEXT-CARD-ID-EX
021300             PERFORM C200-GEN-CARD-NUMBER
021400                THRU C299-GEN-CARD-NUMBER-EX
021500             PERFORM C300-ISSUE-CARD
021600                THRU C399-ISSUE-CARD-EX
021700             ADD 1                 TO WK-CT-ISSUED
021800          ELSE
021900             DISPLAY "CRDISSUE - REJECT USER-NOT-FOUND - USER ID "
022000                CCR-USER-ID
022100             ADD 1                 TO WK-CT-REJECTED
022200      END-IF.
022300
022400          PERFORM B100-READ-REQUEST
022500             THRU B199-READ-REQUEST-EX.
022600      A199-PROCESS-REQUEST-EX.
022700      EXIT.
022800     *-----------------------------------------------------------------
022900     *
023000      B200-LOOKUP-USER.
023100     *-----------------------------------------------------------------
023200     *
023300          MOVE SPACES               TO WK-C-CUSRCK-RECORD.
023400          MOVE 1                    TO WK-N-CUSRCK-OPTION.
023500          MOVE CCR-USER-ID          TO WK-N-CUSRCK-I-USER-ID.
023600          CALL "CRDUSRCK" USING WK-C-CUSRCK-RECORD.
023700      B299-LOOKUP-USER-EX.
023800      EXIT.
023900     *-----------------------------------------------------------------
024000     *
024100      C100-NEXT-CARD-ID.
024200     *-----------------------------------------------------------------
024300     *
024400          ADD 1 TO WK-N-MAX-CARD-ID GIVING WK-N-NEW-CARD-ID.
024500          MOVE WK-N-NEW-CARD-ID     TO WK-N-MAX-CARD-ID.
024600      C199-NEXT-CARD-ID-EX.
024700      EXIT.
024800     *-----------------------------------------------------------------
024900     *
025000      C200-GEN-CARD-NUMBER.
025100     *-----------------------------------------------------------------
025200     *
025300          PERFORM C210-GEN-ONE-DIGIT
025400             THRU C219-GEN-ONE-DIGIT-EX
025500             VARYING WK-N-DIGIT-IX FROM 1 BY 1
025600             UNTIL WK-N-DIGIT-IX > 16.
025700      C299-GEN-CARD-NUMBER-EX.
025800      EXIT.
025900     *-----------------------------------------------------------------
026000     *
026100      C210-GEN-ONE-DIGIT.
026200     *-----------------------------------------------------------------
026300     *
026400          MULTIPLY WK-N-RAND-SEED BY 31
026500             GIVING WK-N-RAND-PRODUCT.
026600          ADD 7                     TO WK-N-RAND-PRODUCT.
026700          DIVIDE WK-N-RAND-PRODUCT BY 99991
026800             GIVING WK-N-RAND-QUOT
026900             REMAINDER WK-N-RAND-SEED.
027000          DIVIDE WK-N-RAND-SEED BY 10
027100             GIVING WK-N-RAND-QUOT
027200             REMAINDER WK-N-RAND-DIGIT.
027300          MOVE WK-N-RAND-DIGIT       TO
027400             WK-CARD-NUMBER-DIGIT(WK-N-DIGIT-IX).
027500      C219-GEN-ONE-DIGIT-EX.
027600      EXIT.
027700     *-----------------------------------------------------------------
027800     *
027900      C300-ISSUE-CARD.
028000     *-----------------------------------------------------------------
028100     *
028200          COMPUTE WK-N-EXPIRY-CCYY =
028300             (WK-N-RUNDTE-CC * 100 + WK-N-RUNDTE-YY) + 3.
028400          DIVIDE WK-N-EXPIRY-CCYY BY 100
028500             GIVING WK-EXPIRY-CC
028600             REMAINDER WK-EXPIRY-YY.
028700          MOVE WK-N-RUNDTE-MM        TO WK-EXPIRY-MM.
028800          MOVE WK-N-RUNDTE-DD        TO WK-EXPIRY-DD.
028900
029000          ADD 1                     TO WK-CARD-TAB-CNT.
029100          MOVE WK-N-NEW-CARD-ID      TO
029200             WK-CARD-TAB-ID(WK-CARD-TAB-CNT).
029300          MOVE WK-CARD-NUMBER-TEXT   TO
029400             WK-CARD-TAB-NUMBER(WK-CARD-TAB-CNT).
029500          MOVE CCR-USER-ID           TO
029600             WK-CARD-TAB-USER-ID(WK-CARD-TAB-CNT).
029700          MOVE WK-EXPIRY-DATE-TEXT   TO
029800             WK-CARD-TAB-EXPIRY(WK-CARD-TAB-CNT).
029900          MOVE "ACTIVE"              TO
030000             WK-CARD-TAB-STATUS(WK-CARD-TAB-CNT).
030100          MOVE ZERO                  TO
030200             WK-CARD-TAB-BALANCE(WK-CARD-TAB-CNT).
030300      C399-ISSUE-CARD-EX.
030400      EXIT.
030500     *-----------------------------------------------------------------
030600     *
030700      A200-FINISH-RUN.
030800     *-----------------------------------------------------------------
030900     *
031000          CLOSE CARDREQ.
031100          IF NOT WK-C-SUCCESSFUL
031200      DISPLAY "CRDISSUE - CLOSE FILE ERROR - CARDREQ"
031300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031400      END-IF.
031500
031600          PERFORM B400-REWRITE-CARD-MASTER
031700             THRU B499-REWRITE-CARD-MASTER-EX.
031800
031900          DISPLAY "CRDISSUE - CARDS ISSUED      - " WK-CT-ISSUED.
032000          DISPLAY "CRDISSUE - REQUESTS REJECTED - " WK-CT-REJECTED.
032100      A299-FINISH-RUN-EX.
032200      EXIT.
032300     *-----------------------------------------------------------------
032400     *
032500      B300-LOAD-CARD-TABLE.
032600     *-----------------------------------------------------------------
032700     *
032800          OPEN INPUT CRDMAST.
032900          IF NOT WK-C-CRDMAST-OK
033000      DISPLAY "CRDISSUE - OPEN FILE ERROR - CRDMAST"
033100             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
033200             GO TO Y900-ABNORMAL-TERMINATION
033300      END-IF.
033400
033500          MOVE ZERO                 TO WK-CARD-TAB-CNT.
033600          PERFORM B310-READ-CARD-MASTER
033700             THRU B319-READ-CARD-MASTER-EX.
033800          PERFORM B320-ADD-TABLE-ENTRY
033900             THRU B329-ADD-TABLE-ENTRY-EX
034000             UNTIL WK-C-CRDMAST-EOF.
034100
034200          CLOSE CRDMAST.
034300      B399-LOAD-CARD-TABLE-EX.
034400      EXIT.
034500     *-----------------------------------------------------------------
034600     *
034700      B310-READ-CARD-MASTER.
034800     *-----------------------------------------------------------------
034900     *
035000          READ CRDMAST.
035100          IF NOT WK-C-CRDMAST-OK
035200             IF NOT WK-C-CRDMAST-EOF
035300      DISPLAY "CRDISSUE - READ FILE ERROR - CRDMAST"
035400                DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
035500                GO TO Y900-ABNORMAL-TERMINATION
035600      END-IF
035700      END-IF.
035800      B319-READ-CARD-MASTER-EX.
035900      EXIT.
036000     *-----------------------------------------------------------------
036100     *
036200      B320-ADD-TABLE-ENTRY.
036300     *-----------------------------------------------------------------
036400     *
036500          ADD 1                     TO WK-CARD-TAB-CNT.
036600          MOVE CRD-ID                TO
036700             WK-CARD-TAB-ID(WK-CARD-TAB-CNT).
036800          MOVE CRD-NUMBER             TO
036900             WK-CARD-TAB-NUMBER(WK-CARD-TAB-CNT).
037000          MOVE CRD-USER-ID            TO
037100             WK-CARD-TAB-USER-ID(WK-CARD-TAB-CNT).
037200          MOVE CRD-EXPIRY-DATE         TO
037300             WK-CARD-TAB-EXPIRY(WK-CARD-TAB-CNT).
037400          MOVE CRD-STATUS              TO
037500             WK-CARD-TAB-STATUS(WK-CARD-TAB-CNT).
037600          MOVE CRD-BALANCE             TO
037700             WK-CARD-TAB-BALANCE(WK-CARD-TAB-CNT).
037800          PERFORM B310-READ-CARD-MASTER
037900             THRU B319-READ-CARD-MASTER-EX.
038000      B329-ADD-TABLE-ENTRY-EX.
038100      EXIT.
038200     *-----------------------------------------------------------------
038300     *
038400      B400-REWRITE-CARD-MASTER.
038500     *-----------------------------------------------------------------
038600     *
038700          OPEN OUTPUT CRDMAST.
038800          IF NOT WK-C-CRDMAST-OK
038900      DISPLAY "CRDISSUE - OPEN FILE ERROR - CRDMAST"
039000             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
039100             GO TO Y900-ABNORMAL-TERMINATION
039200      END-IF.
039300
039400          PERFORM B410-WRITE-TABLE-ENTRY
039500             THRU B419-WRITE-TABLE-ENTRY-EX
039600             VARYING WK-N-SCAN-IX FROM 1 BY 1
039700             UNTIL WK-N-SCAN-IX > WK-CARD-TAB-CNT.
039800
039900          CLOSE CRDMAST.
040000      B499-REWRITE-CARD-MASTER-EX.
040100      EXIT.
040200     *-----------------------------------------------------------------
040300     *
040400      B410-WRITE-TABLE-ENTRY.
040500     *-----------------------------------------------------------------
040600     *
040700          MOVE WK-CARD-TAB-ID(WK-N-SCAN-IX)      TO CRD-ID.
040800          MOVE WK-CARD-TAB-NUMBER(WK-N-SCAN-IX)  TO CRD-NUMBER.
040900          MOVE WK-CARD-TAB-USER-ID(WK-N-SCAN-IX) TO CRD-USER-ID.
041000          MOVE WK-CARD-TAB-EXPIRY(WK-N-SCAN-IX)  TO CRD-EXPIRY-DATE.
041100          MOVE WK-CARD-TAB-STATUS(WK-N-SCAN-IX)  TO CRD-STATUS.
041200          MOVE WK-CARD-TAB-BALANCE(WK-N-SCAN-IX) TO CRD-BALANCE.
041300          WRITE CARD-MASTER-RECORD.
041400      B419-WRITE-TABLE-ENTRY-EX.
041500      EXIT.
041600     *-----------------------------------------------------------------
041700     *
041800      Y900-ABNORMAL-TERMINATION.
041900     *-----------------------------------------------------------------
042000     *
042100          PERFORM Z000-END-PROGRAM-ROUTINE
042200             THRU Z999-END-PROGRAM-ROUTINE-EX.
042300          EXIT PROGRAM.
042400     *-----------------------------------------------------------------
042500     *
042600      Z000-END-PROGRAM-ROUTINE.
042700     *-----------------------------------------------------------------
042800     *
042900          CONTINUE.
043000      Z999-END-PROGRAM-ROUTINE-EX.
043100      EXIT.
