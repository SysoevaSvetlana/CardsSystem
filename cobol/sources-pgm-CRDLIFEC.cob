000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. CRDLIFEC.
000300      AUTHOR. T Y KWA.
000400      INSTALLATION. CARD SERVICES - BATCH SYSTEMS.
000500      DATE-WRITTEN. 02 APR 1991.
000600      DATE-COMPILED.
000700      SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800     *=================================================================
000900     *
001000     *DESCRIPTION : CARD LIFECYCLE RUN. READS LIFECYCLE TRANSACTIONS
001100     *              (REQUEST-BLOCK/ACTIVATE/CONFIRM-BLOCK/REJECT-BLOCK/
001200     *              DELETE), APPLIES THE STATUS TRANSITION RULE FOR
001300     *              EACH AGAINST CARD MASTER, AND REWRITES CARD MASTER
001400     *              AT END OF RUN. DELETE REMOVES THE CARD RECORD
001500     *              ENTIRELY - ANY TRANSFER LEDGER HISTORY REFERENCING
001600     *              THE CARD IS LEFT ALONE.
001700     *
001800     *=================================================================
001900     *
002000     * HISTORY OF AMENDMENT :
002100     *=================================================================
002200     *
002300     * CRD0007 - TYK    - 02/04/1991 - INITIAL VERSION - REQ# CR-0015.
002400     * CRD0023 - TYK    - 09/05/1996 - ADD THE OWNERSHIP CHECK ON
002500     *                     REQUEST-BLOCK - REQ# CR-1241.
002600     * CRD0032 - DESL   - 01/03/1999 - Y2K REVIEW - NO DATE ARITHMETIC
002700     *                     IN THIS PROGRAM, NO CHANGE REQUIRED.
002800     * CRD0051 - ACNFAM - 15/10/2007 - RAISE WK-CARD-TAB OCCURS LIMIT
002900     *                     FROM 2000 TO 9999 - REQ# CR-2940.
003000     *=================================================================
003100     *
003200      ENVIRONMENT DIVISION.
003300      CONFIGURATION SECTION.
003400      SOURCE-COMPUTER. IBM-AS400.
003500      OBJECT-COMPUTER. IBM-AS400.
003600      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700             UPSI-0 IS UPSI-SWITCH-0
003800             ON STATUS IS U0-ON
003900             OFF STATUS IS U0-OFF.
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200             SELECT LIFEREQ ASSIGN TO LIFEREQ
004300             ORGANIZATION IS LINE SEQUENTIAL
004400      FILE STATUS IS WK-C-FILE-STATUS.
004500             SELECT CRDMAST ASSIGN TO CRDMAST
004600             ORGANIZATION IS LINE SEQUENTIAL
004700      FILE STATUS IS WK-C-CRDMAST-STATUS.
004800      DATA DIVISION.
004900      FILE SECTION.
005000      FD  LIFEREQ
005100             LABEL RECORDS ARE OMITTED
005200      DATA RECORD IS LIFECYCLE-REQUEST-RECORD.
005300      01  LIFECYCLE-REQUEST-RECORD.
005400          05  LFR-CRD-ID               PIC 9(09).
005500          05  LFR-ACTION-CODE          PIC X(13).
005600     *                             REQUEST-BLOCK, ACTIVATE,
005700     *                             CONFIRM-BLOCK, REJECT-BLOCK, DELETE
005800          05  LFR-USR-ID               PIC 9(09).
005900     *                             ONLY MEANINGFUL ON REQUEST-BLOCK
006000          05  FILLER                   PIC X(01).
006100
006200      FD  CRDMAST
006300             LABEL RECORDS ARE OMITTED
006400      DATA RECORD IS CARD-MASTER-RECORD.
006500             COPY CRDMAST.
006600
006700      WORKING-STORAGE SECTION.
006800      01  FILLER                      PIC X(24) VALUE
006900             "** PROGRAM CRDLIFEC **".
007000
007100             COPY CRDCOMN.
007200
007300      01  WS-C-FLAGS.
007400          05  WK-C-CRDMAST-STATUS      PIC X(02).
007500              88  WK-C-CRDMAST-OK               VALUE "00".
007600              88  WK-C-CRDMAST-EOF               VALUE "10".
007700          05  WS-C-CARD-FOUND          PIC X(01).
007800              88  WS-C-FOUND-YES               VALUE "Y".
007900              88  WS-C-FOUND-NO                VALUE "N".
008000          05  FILLER                   PIC X(01).
008100
008200      01  WS-N-WORK-COUNTERS.
008300          05  WK-N-SCAN-IX             PIC 9(05) COMP.
008400          05  WK-N-NEXT-IX             PIC 9(05) COMP.
008500          05  FILLER                   PIC 9(05) COMP.
008600
008700      01  WK-CT-TOTALS.
008800          05  WK-CT-REQBLK             PIC 9(07) COMP.
008900          05  WK-CT-ACTIVATE           PIC 9(07) COMP.
009000          05  WK-CT-CONFBLK            PIC 9(07) COMP.
009100          05  WK-CT-REJBLK             PIC 9(07) COMP.
009200          05  WK-CT-DELETE             PIC 9(07) COMP.
009300          05  WK-CT-NOTFOUND           PIC 9(07) COMP.
009400          05  WK-CT-NOTOWNER           PIC 9(07) COMP.
009500          05  WK-CT-ALRBLK             PIC 9(07) COMP.
009600          05  WK-CT-ALRACT             PIC 9(07) COMP.
009700          05  FILLER                   PIC 9(05) COMP.
009800
009900             COPY CRDMTAB.
010000
010100      EJECT
010200     ****************************************
010300      PROCEDURE DIVISION.
010400     ****************************************
010500      MAIN-MODULE.
010600          PERFORM A000-INITIALISE-RUN
010700             THRU A099-INITIALISE-RUN-EX.
010800          PERFORM B100-READ-TRANSACTION
010900             THRU B199-READ-TRANSACTION-EX.
011000          PERFORM A100-PROCESS-TRANSACTION
011100             THRU A199-PROCESS-TRANSACTION-EX
011200             UNTIL WK-C-END-OF-FILE.
011300          PERFORM A200-FINISH-RUN
011400             THRU A299-FINISH-RUN-EX.
011500          PERFORM Z000-END-PROGRAM-ROUTINE
011600             THRU Z999-END-PROGRAM-ROUTINE-EX.
011700      GOBACK.
011800
011900     *-----------------------------------------------------------------
012000     *
012100      A000-INITIALISE-RUN.
012200     *-----------------------------------------------------------------
012300     *
012400          MOVE ZERO                TO WK-CT-REQBLK WK-CT-ACTIVATE
012500             WK-CT-CONFBLK WK-CT-REJBLK WK-CT-DELETE WK-CT-NOTFOUND
012600             WK-CT-NOTOWNER WK-CT-ALRBLK WK-CT-ALRACT.
012700
012800          OPEN INPUT LIFEREQ.
012900          IF NOT WK-C-SUCCESSFUL
013000      DISPLAY "CRDLIFEC - OPEN FILE ERROR - LIFEREQ"
013100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200             GO TO Y900-ABNORMAL-TERMINATION
013300      END-IF.
013400
013500          PERFORM B300-LOAD-CARD-TABLE
013600             THRU B399-LOAD-CARD-TABLE-EX.
013700      A099-INITIALISE-RUN-EX.
013800      EXIT.
013900     *-----------------------------------------------------------------
014000     *
014100      B100-READ-TRANSACTION.
014200     *-----------------------------------------------------------------
014300     *
014400          READ LIFEREQ.
014500          IF NOT WK-C-SUCCESSFUL
014600             IF NOT WK-C-END-OF-FILE
014700      DISPLAY "CRDLIFEC - READ FILE ERROR - LIFEREQ"
014800                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900                GO TO Y900-ABNORMAL-TERMINATION
015000      END-IF
015100      END-IF.
015200      B199-READ-TRANSACTION-EX.
015300      EXIT.
015400     *-----------------------------------------------------------------
015500     *
015600      A100-PROCESS-TRANSACTION.
015700     *-----------------------------------------------------------------
015800     *
015900          PERFORM B200-FIND-CARD
016000             THRU B299-FIND-CARD-EX.
016100
016200          IF WS-C-FOUND-NO
016300             DISPLAY "CRDLIFEC - REJECT CARD-NOT-FOUND - CARD ID "
016400                LFR-CRD-ID
016500             ADD 1                 TO WK-CT-NOTFOUND
016600          ELSE
016700             EVALUATE LFR-ACTION-CODE
016800                WHEN "REQUEST-BLOCK"
016900                   PERFORM C100-APPLY-REQUEST-BLOCK
017000                      THRU C199-APPLY-REQUEST-BLOCK-EX
017100                WHEN "ACTIVATE"
017200                   PERFORM C200-APPLY-ACTIVATE
017300                      THRU C299-APPLY-ACTIVATE-EX
017400                WHEN "CONFIRM-BLOCK"
017500                   PERFORM C300-APPLY-CONFIRM-BLOCK
017600                      THRU C399-APPLY-CONFIRM-BLOCK-EX
017700                WHEN "REJECT-BLOCK"
017800                   PERFORM C400-APPLY-REJECT-BLOCK
017900                      THRU C499-APPLY-REJECT-BLOCK-EX
018000                WHEN "DELETE"
018100                   PERFORM C500-APPLY-DELETE
018200                      THRU C599-APPLY-DELETE-EX
018300                WHEN OTHER
018400                   DISPLAY "CRDLIFEC - UNKNOWN ACTION CODE - "
018500                      LFR-ACTION-CODE
018600      END-EVALUATE
018700      END-IF.
018800
018900          PERFORM B100-READ-TRANSACTION
019000             THRU B199-READ-TRANSACTION-EX.
019100      A199-PROCESS-TRANSACTION-EX.
019200      EXIT.
019300     *-----------------------------------------------------------------
019400     *
019500      B200-FIND-CARD.
019600     *-----------------------------------------------------------------
019700     *
019800          MOVE "N"                  TO WS-C-CARD-FOUND.
019900          SET CRD-IDX                TO 1.
020000          SEARCH ALL WK-CARD-TAB
020100             AT END
020200                MOVE "N"             TO WS-C-CARD-FOUND
020300             WHEN WK-CARD-TAB-ID(CRD-IDX) = LFR-CRD-ID
020400                MOVE "Y"             TO WS-C-CARD-FOUND
020500      END-SEARCH.
020600      B299-FIND-CARD-EX.
020700      EXIT.
020800     *-----------------------------------------------------------------
020900     *
021000      C100-APPLY-REQUEST-BLOCK.
021100     *-----------------------------------------------------------------
021200     *
021300          IF LFR-USR-ID NOT = WK-CARD-TAB-USER-ID(CRD-IDX)
021400             DISPLAY "CRDLIFEC - REJECT NOT-OWNER - CARD ID "
021500                LFR-CRD-ID
021600             ADD 1                  TO WK-CT-NOTOWNER
021700          ELSE
021800             IF WK-CARD-TAB-STATUS(CRD-IDX) = "BLOCKED"
021900                DISPLAY "CRDLIFEC - REJECT ALREADY-BLOCKED - CARD ID "
022000                   LFR-CRD-ID
022100                ADD 1               TO WK-CT-ALRBLK
022200             ELSE
022300                MOVE "BLOCK_REQUESTED" TO
022400                   WK-CARD-TAB-STATUS(CRD-IDX)
022500                ADD 1               TO WK-CT-REQBLK
022600      END-IF
022700      END-IF.
022800      C199-APPLY-REQUEST-BLOCK-EX.
022900      EXIT.
023000     *-----------------------------------------------------------------
023100     *
023200      C200-APPLY-ACTIVATE.
023300     *-----------------------------------------------------------------
023400     *
023500          IF WK-CARD-TAB-STATUS(CRD-IDX) = "ACTIVE"
023600             DISPLAY "CRDLIFEC - REJECT ALREADY-ACTIVE - CARD ID "
023700                LFR-CRD-ID
023800             ADD 1                  TO WK-CT-ALRACT
023900          ELSE
024000             MOVE "ACTIVE"           TO WK-CARD-TAB-STATUS(CRD-IDX)
024100             ADD 1                   TO WK-CT-ACTIVATE
024200      END-IF.
024300      C299-APPLY-ACTIVATE-EX.
024400      EXIT.
024500     *-----------------------------------------------------------------
024600     *
024700      C300-APPLY-CONFIRM-BLOCK.
024800     *-----------------------------------------------------------------
024900     *
025000          MOVE "BLOCKED"             TO WK-CARD-TAB-STATUS(CRD-IDX).
025100          ADD 1                      TO WK-CT-CONFBLK.
025200      C399-APPLY-CONFIRM-BLOCK-EX.
025300      EXIT.
025400     *-----------------------------------------------------------------
025500     *
025600      C400-APPLY-REJECT-BLOCK.
025700     *-----------------------------------------------------------------
025800     *
025900          MOVE "ACTIVE"              TO WK-CARD-TAB-STATUS(CRD-IDX).
026000          ADD 1                      TO WK-CT-REJBLK.
026100      C499-APPLY-REJECT-BLOCK-EX.
026200      EXIT.
026300     *-----------------------------------------------------------------
026400     *
026500      C500-APPLY-DELETE.
026600     *-----------------------------------------------------------------
026700     *
026800          PERFORM C510-SHIFT-TABLE-ENTRY
026900             THRU C519-SHIFT-TABLE-ENTRY-EX
027000             VARYING WK-N-SCAN-IX FROM CRD-IDX BY 1
027100             UNTIL WK-N-SCAN-IX NOT < WK-CARD-TAB-CNT.
027200          SUBTRACT 1                 FROM WK-CARD-TAB-CNT.
027300          ADD 1                      TO WK-CT-DELETE.
027400      C599-APPLY-DELETE-EX.
027500      EXIT.
027600     *-----------------------------------------------------------------
027700     *
027800      C510-SHIFT-TABLE-ENTRY.
027900     *-----------------------------------------------------------------
028000     *
028100          ADD 1 TO WK-N-SCAN-IX     GIVING WK-N-NEXT-IX.
028200          MOVE WK-CARD-TAB(WK-N-NEXT-IX) TO WK-CARD-TAB(WK-N-SCAN-IX).
028300      C519-SHIFT-TABLE-ENTRY-EX.
028400      EXIT.
028500     *-----------------------------------------------------------------
028600     *
028700      A200-FINISH-RUN.
028800     *-----------------------------------------------------------------
028900     *
029000          CLOSE LIFEREQ.
029100          IF NOT WK-C-SUCCESSFUL
029200      DISPLAY "CRDLIFEC - CLOSE FILE ERROR - LIFEREQ"
029300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400      END-IF.
029500
029600          PERFORM B400-REWRITE-CARD-MASTER
029700             THRU B499-REWRITE-CARD-MASTER-EX.
029800
029900          DISPLAY "CRDLIFEC - REQUEST-BLOCK   - " WK-CT-REQBLK.
030000          DISPLAY "CRDLIFEC - ACTIVATE        - " WK-CT-ACTIVATE.
030100          DISPLAY "CRDLIFEC - CONFIRM-BLOCK   - " WK-CT-CONFBLK.
030200          DISPLAY "CRDLIFEC - REJECT-BLOCK    - " WK-CT-REJBLK.
030300          DISPLAY "CRDLIFEC - DELETE          - " WK-CT-DELETE.
030400          DISPLAY "CRDLIFEC - CARD-NOT-FOUND  - " WK-CT-NOTFOUND.
030500          DISPLAY "CRDLIFEC - NOT-OWNER       - " WK-CT-NOTOWNER.
030600          DISPLAY "CRDLIFEC - ALREADY-BLOCKED - " WK-CT-ALRBLK.
030700          DISPLAY "CRDLIFEC - ALREADY-ACTIVE  - " WK-CT-ALRACT.
030800      A299-FINISH-RUN-EX.
030900      EXIT.
031000     *-----------------------------------------------------------------
031100     *
031200      B300-LOAD-CARD-TABLE.
031300     *-----------------------------------------------------------------
031400     *
031500          OPEN INPUT CRDMAST.
031600          IF NOT WK-C-CRDMAST-OK
031700      DISPLAY "CRDLIFEC - OPEN FILE ERROR - CRDMAST"
031800             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
031900             GO TO Y900-ABNORMAL-TERMINATION
032000      END-IF.
032100
032200          MOVE ZERO                 TO WK-CARD-TAB-CNT.
032300          PERFORM B310-READ-CARD-MASTER
032400             THRU B319-READ-CARD-MASTER-EX.
032500          PERFORM B320-ADD-TABLE-ENTRY
032600             THRU B329-ADD-TABLE-ENTRY-EX
032700             UNTIL WK-C-CRDMAST-EOF.
032800
032900          CLOSE CRDMAST.
033000      B399-LOAD-CARD-TABLE-EX.
033100      EXIT.
033200     *-----------------------------------------------------------------
033300     *
033400      B310-READ-CARD-MASTER.
033500     *-----------------------------------------------------------------
033600     *
033700          READ CRDMAST.
033800          IF NOT WK-C-CRDMAST-OK
033900             IF NOT WK-C-CRDMAST-EOF
034000      DISPLAY "CRDLIFEC - READ FILE ERROR - CRDMAST"
034100                DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
034200                GO TO Y900-ABNORMAL-TERMINATION
034300      END-IF
034400      END-IF.
034500      B319-READ-CARD-MASTER-EX.
034600      EXIT.
034700     *-----------------------------------------------------------------
034800     *
034900      B320-ADD-TABLE-ENTRY.
035000     *-----------------------------------------------------------------
035100     *
035200          ADD 1                     TO WK-CARD-TAB-CNT.
035300          MOVE CRD-ID                TO
035400             WK-CARD-TAB-ID(WK-CARD-TAB-CNT).
035500          MOVE CRD-NUMBER             TO
035600             WK-CARD-TAB-NUMBER(WK-CARD-TAB-CNT).
035700          MOVE CRD-USER-ID            TO
035800             WK-CARD-TAB-USER-ID(WK-CARD-TAB-CNT).
035900          MOVE CRD-EXPIRY-DATE         TO
036000             WK-CARD-TAB-EXPIRY(WK-CARD-TAB-CNT).
036100          MOVE CRD-STATUS              TO
036200             WK-CARD-TAB-STATUS(WK-CARD-TAB-CNT).
036300          MOVE CRD-BALANCE             TO
036400             WK-CARD-TAB-BALANCE(WK-CARD-TAB-CNT).
036500          PERFORM B310-READ-CARD-MASTER
036600             THRU B319-READ-CARD-MASTER-EX.
036700      B329-ADD-TABLE-ENTRY-EX.
036800      EXIT.
036900     *-----------------------------------------------------------------
037000     *
037100      B400-REWRITE-CARD-MASTER.
037200     *-----------------------------------------------------------------
037300     *
037400          OPEN OUTPUT CRDMAST.
037500          IF NOT WK-C-CRDMAST-OK
037600      DISPLAY "CRDLIFEC - OPEN FILE ERROR - CRDMAST"
037700             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
037800             GO TO Y900-ABNORMAL-TERMINATION
037900      END-IF.
038000
038100          PERFORM B410-WRITE-TABLE-ENTRY
038200             THRU B419-WRITE-TABLE-ENTRY-EX
038300             VARYING WK-N-SCAN-IX FROM 1 BY 1
038400             UNTIL WK-N-SCAN-IX > WK-CARD-TAB-CNT.
038500
038600          CLOSE CRDMAST.
038700      B499-REWRITE-CARD-MASTER-EX.
038800      EXIT.
038900     *-----------------------------------------------------------------
039000     *
039100      B410-WRITE-TABLE-ENTRY.
039200     *-----------------------------------------------------------------
039300     *
039400          MOVE WK-CARD-TAB-ID(WK-N-SCAN-IX)      TO CRD-ID.
039500          MOVE WK-CARD-TAB-NUMBER(WK-N-SCAN-IX)  TO CRD-NUMBER.
039600          MOVE WK-CARD-TAB-USER-ID(WK-N-SCAN-IX) TO CRD-USER-ID.
039700          MOVE WK-CARD-TAB-EXPIRY(WK-N-SCAN-IX)  TO CRD-EXPIRY-DATE.
039800          MOVE WK-CARD-TAB-STATUS(WK-N-SCAN-IX)  TO CRD-STATUS.
039900          MOVE WK-CARD-TAB-BALANCE(WK-N-SCAN-IX) TO CRD-BALANCE.
040000          WRITE CARD-MASTER-RECORD.
040100      B419-WRITE-TABLE-ENTRY-EX.
040200      EXIT.
040300     *-----------------------------------------------------------------
040400     *
040500      Y900-ABNORMAL-TERMINATION.
040600     *-----------------------------------------------------------------
040700     *
040800          PERFORM Z000-END-PROGRAM-ROUTINE
040900             THRU Z999-END-PROGRAM-ROUTINE-EX.
041000          EXIT PROGRAM.
041100     *-----------------------------------------------------------------
041200     *
041300      Z000-END-PROGRAM-ROUTINE.
041400     *-----------------------------------------------------------------
041500     *
041600          CONTINUE.
041700      Z999-END-PROGRAM-ROUTINE-EX.
041800      EXIT.
