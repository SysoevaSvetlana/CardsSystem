000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. CRDVPOST.
000300      AUTHOR. D E S LAU.
000400      INSTALLATION. CARD SERVICES - BATCH SYSTEMS.
000500      DATE-WRITTEN. 27 JUN 1991.
000600      DATE-COMPILED.
000700      SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800     *=================================================================
000900     *
001000     *DESCRIPTION : TRANSFER POSTING RUN. READS TRANSFER-REQUEST
001100     *              TRANSACTIONS, VALIDATES AMOUNT / CARD EXISTENCE /
001200     *              CARD STATUS / AVAILABLE FUNDS, POSTS GOOD
001300     *              TRANSFERS AGAINST CARD MASTER, WRITES ONE
001400     *              TRANSFER-LEDGER-RECORD PER REQUEST AND PRINTS THE
001500     *              END-OF-RUN CONTROL REPORT.
001600     *
001700     *=================================================================
001800     *
001900     * HISTORY OF AMENDMENT :
002000     *=================================================================
002100     *
002200     * CRD0008 - DESL   - 27/06/1991 - INITIAL VERSION - REQ# CR-0019.
002300     * CRD0024 - TYK    - 14/02/1996 - LEDGER RECORD NOW CARRIES ITS
002400     *                     OWN TRF-ID INSTEAD OF RE-USING THE INBOUND
002500     *                     SEQUENCE NUMBER - REQ# CR-1255.
002600     * CRD0033 - DESL   - 08/01/1999 - Y2K REVIEW - RUN DATE CENTURY
002700     *                     NOW DERIVED BY WINDOWING (YY < 50 = 20XX)
002800     *                     INSTEAD OF A HARDCODED "19" - REQ# Y2K-0447.
002900     * CRD0049 - ACNFAM - 19/09/2007 - RAISE WK-CARD-TAB OCCURS LIMIT
003000     *                     FROM 2000 TO 9999 - REQ# CR-2940.
003100     *=================================================================
003200     *
003300      ENVIRONMENT DIVISION.
003400      CONFIGURATION SECTION.
003500      SOURCE-COMPUTER. IBM-AS400.
003600      OBJECT-COMPUTER. IBM-AS400.
003700      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800             UPSI-0 IS UPSI-SWITCH-0
003900             ON STATUS IS U0-ON
004000             OFF STATUS IS U0-OFF.
004100      INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300             SELECT TRANSREQ ASSIGN TO TRANSREQ
004400             ORGANIZATION IS LINE SEQUENTIAL
004500      FILE STATUS IS WK-C-FILE-STATUS.
004600             SELECT TRANSLEDG ASSIGN TO TRANSLEDG
004700             ORGANIZATION IS LINE SEQUENTIAL
004800      FILE STATUS IS WK-C-TRANSLEDG-STATUS.
004900             SELECT PRTOUT ASSIGN TO PRTOUT
005000             ORGANIZATION IS LINE SEQUENTIAL
005100      FILE STATUS IS WK-C-PRTOUT-STATUS.
005200             SELECT CRDMAST ASSIGN TO CRDMAST
005300             ORGANIZATION IS LINE SEQUENTIAL
005400      FILE STATUS IS WK-C-CRDMAST-STATUS.
005500      DATA DIVISION.
005600      FILE SECTION.
005700      FD  TRANSREQ
005800             LABEL RECORDS ARE OMITTED
005900      DATA RECORD IS TRANSREQ-RECORD.
006000     *                             GENERIC 31-BYTE BUFFER - MOVED INTO
006100     *                             TRANSFER-REQUEST-RECORD (CRDTRF.cpybk)
006200     *                             BELOW SO THE SAME MEMBER CAN ALSO
006300     *                             SUPPLY TRANSFER-LEDGER-RECORD.
006400      01  TRANSREQ-RECORD.
006500          05  TRANSREQ-DATA            PIC X(30).
006600          05  FILLER                   PIC X(01).
006700
006800      FD  TRANSLEDG
006900             LABEL RECORDS ARE OMITTED
007000      DATA RECORD IS TRANSLEDG-RECORD.
007100      01  TRANSLEDG-RECORD.
007200          05  TRANSLEDG-DATA           PIC X(55).
007300          05  FILLER                   PIC X(01).
007400
007500      FD  PRTOUT
007600             LABEL RECORDS ARE OMITTED
007700      DATA RECORD IS PRINT-LINE-OUT.
007800      01  PRINT-LINE-OUT.
007900          05  PRINT-LINE-DATA          PIC X(131).
008000          05  FILLER                   PIC X(01).
008100
008200      FD  CRDMAST
008300             LABEL RECORDS ARE OMITTED
008400      DATA RECORD IS CARD-MASTER-RECORD.
008500             COPY CRDMAST.
008600
008700      WORKING-STORAGE SECTION.
008800      01  FILLER                      PIC X(24) VALUE
008900             "** PROGRAM CRDVPOST **".
009000
009100             COPY CRDCOMN.
009200
009300      01  WS-C-FLAGS.
009400          05  WK-C-CRDMAST-STATUS      PIC X(02).
009500              88  WK-C-CRDMAST-OK               VALUE "00".
009600              88  WK-C-CRDMAST-EOF               VALUE "10".
009700          05  WK-C-TRANSLEDG-STATUS    PIC X(02).
009800              88  WK-C-TRANSLEDG-OK              VALUE "00".
009900          05  WK-C-PRTOUT-STATUS       PIC X(02).
010000              88  WK-C-PRTOUT-OK                 VALUE "00".
010100          05  WS-C-CARD-FOUND          PIC X(01).
010200              88  WS-C-FOUND-YES                 VALUE "Y".
010300              88  WS-C-FOUND-NO                  VALUE "N".
010400          05  FILLER                   PIC X(01).
010500
010600      01  WS-N-WORK-COUNTERS.
010700          05  WK-N-SCAN-IX             PIC 9(05) COMP.
010800          05  WK-N-FROM-IX             PIC 9(05) COMP.
010900          05  WK-N-TO-IX               PIC 9(05) COMP.
011000          05  FILLER                   PIC 9(05) COMP.
011100
011200      01  WK-CT-TOTALS.
011300          05  WK-CT-ATTEMPTED          PIC 9(07) COMP.
011400          05  WK-CT-POSTED             PIC 9(07) COMP.
011500          05  WK-CT-REJ-AMOUNT         PIC 9(07) COMP.
011600          05  WK-CT-REJ-NOTFOUND       PIC 9(07) COMP.
011700          05  WK-CT-REJ-NOTACTIVE      PIC 9(07) COMP.
011800          05  WK-CT-REJ-FUNDS          PIC 9(07) COMP.
011900          05  WK-CT-AMOUNT-POSTED      PIC S9(13)V99 COMP-3.
012000          05  FILLER                   PIC X(05).
012100
012200          COPY CRDMTAB.
012300
012400     *                             WS COPIES OF THE CRDTRF.cpybk LAYOUTS
012500     *                             - SEPARATE FROM THE FD BUFFERS ABOVE
012600     *                             SO THE INBOUND REQUEST AND THE LEDGER
012700     *                             WE BUILD DO NOT OVERLAY ONE ANOTHER.
012800          COPY CRDTRF.
012900
013000      77  WS-C-TRF-STATUS              PIC X(10).
013100
013200      01  WK-RUNDTE-RAW.
013300          05  WK-RUNDTE-RAW-YY         PIC 9(02).
013400          05  WK-RUNDTE-RAW-MM         PIC 9(02).
013500          05  WK-RUNDTE-RAW-DD         PIC 9(02).
013600          05  FILLER                   PIC X(02).
013700
013800     *-----------------------------------------------------------------
013900     * PRINT WORK AREA - ONE 132-BYTE AREA WITH A REDEFINES VIEW PER
014000     * LINE TYPE PRINTED ON CONTROL-REPORT-OUT.
014100     *-----------------------------------------------------------------
014200      01  WS-PRINT-AREA.
014300          05  WS-PRINT-LINE            PIC X(131).
014400          05  FILLER                   PIC X(01).
014500
014600      01  WS-HEADING-VIEW REDEFINES WS-PRINT-AREA.
014700          05  FILLER                   PIC X(42) VALUE
014800             "TRANSFER POSTING CONTROL REPORT RUN DATE:".
014900          05  FILLER                   PIC X(01).
015000          05  WS-HV-MM                 PIC 99.
015100          05  FILLER                   PIC X(01) VALUE "/".
015200          05  WS-HV-DD                 PIC 99.
015300          05  FILLER                   PIC X(01) VALUE "/".
015400          05  WS-HV-CCYY                PIC 9(04).
015500          05  FILLER                   PIC X(79).
015600
015700      01  WS-COLUMN-VIEW REDEFINES WS-PRINT-AREA.
015800          05  FILLER                   PIC X(55) VALUE
015900             "TRF-ID   FROM-CARD   TO-CARD   AMOUNT          STATUS".
016000          05  FILLER                   PIC X(77).
016100
016200      01  WS-DETAIL-VIEW REDEFINES WS-PRINT-AREA.
016300          05  WS-DV-TRF-ID             PIC 9(09).
016400          05  FILLER                   PIC X(03).
016500          05  WS-DV-FROM-CARD          PIC 9(09).
016600          05  FILLER                   PIC X(03).
016700          05  WS-DV-TO-CARD            PIC 9(09).
016800          05  FILLER                   PIC X(03).
016900          05  WS-DV-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
017000          05  FILLER                   PIC X(03).
017100          05  WS-DV-STATUS             PIC X(16).
017200          05  FILLER                   PIC X(61).
017300
017400      01  WS-COUNT-VIEW REDEFINES WS-PRINT-AREA.
017500          05  WS-CV-LABEL              PIC X(38).
017600          05  WS-CV-COUNT              PIC ZZZ,ZZ9.
017700          05  FILLER                   PIC X(87).
017800
017900      01  WS-AMOUNT-VIEW REDEFINES WS-PRINT-AREA.
018000          05  WS-AV-LABEL              PIC X(38).
018100          05  WS-AV-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
018200          05  FILLER                   PIC X(78).
018300
018400      01  WS-DASH-VIEW REDEFINES WS-PRINT-AREA.
018500          05  FILLER                   PIC X(66) VALUE ALL "-".
018600          05  FILLER                   PIC X(66).
018700
018800      EJECT
018900     ****************************************
019000      PROCEDURE DIVISION.
019100     ****************************************
019200      MAIN-MODULE.
019300          PERFORM A000-INITIALISE-RUN
019400             THRU A099-INITIALISE-RUN-EX.
019500          PERFORM B100-READ-TRANSACTION
019600             THRU B199-READ-TRANSACTION-EX.
019700          PERFORM A100-PROCESS-TRANSACTION
019800             THRU A199-PROCESS-TRANSACTION-EX
019900             UNTIL WK-C-END-OF-FILE.
020000          PERFORM A200-FINISH-RUN
020100             THRU A299-FINISH-RUN-EX.
020200          PERFORM Z000-END-PROGRAM-ROUTINE
020300             THRU Z999-END-PROGRAM-ROUTINE-EX.
020400      GOBACK.
020500
020600     *-----------------------------------------------------------------
020700     *
020800      A000-INITIALISE-RUN.
020900     *-----------------------------------------------------------------
021000     *
021100          MOVE ZERO                TO WK-CT-ATTEMPTED WK-CT-POSTED
021200             WK-CT-REJ-AMOUNT WK-CT-REJ-NOTFOUND WK-CT-REJ-NOTACTIVE
021300             WK-CT-REJ-FUNDS WK-CT-AMOUNT-POSTED WK-N-SEQ-CTR.
021400          PERFORM A050-GET-RUN-DATE
021500             THRU A059-GET-RUN-DATE-EX.
021600
021700          OPEN INPUT TRANSREQ.
021800          IF NOT WK-C-SUCCESSFUL
021900      DISPLAY "CRDVPOST - OPEN FILE ERROR - TRANSREQ"
022000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100             GO TO Y900-ABNORMAL-TERMINATION
022200      END-IF.
022300
022400          OPEN OUTPUT TRANSLEDG.
022500          IF NOT WK-C-TRANSLEDG-OK
022600      DISPLAY "CRDVPOST - OPEN FILE ERROR - TRANSLEDG"
022700             DISPLAY "FILE STATUS IS " WK-C-TRANSLEDG-STATUS
022800             GO TO Y900-ABNORMAL-TERMINATION
022900      END-IF.
023000
023100          OPEN OUTPUT PRTOUT.
023200          IF NOT WK-C-PRTOUT-OK
023300      DISPLAY "CRDVPOST - OPEN FILE ERROR - PRTOUT"
023400             DISPLAY "FILE STATUS IS " WK-C-PRTOUT-STATUS
023500             GO TO Y900-ABNORMAL-TERMINATION
023600      END-IF.
023700
023800          PERFORM B300-LOAD-CARD-TABLE
023900             THRU B399-LOAD-CARD-TABLE-EX.
024000
024100          PERFORM D010-PRINT-REPORT-HEADING
024200             THRU D019-PRINT-REPORT-HEADING-EX.
024300      A099-INITIALISE-RUN-EX.
024400      EXIT.
024500     *-----------------------------------------------------------------
024600     *
024700      A050-GET-RUN-DATE.
024800     *-----------------------------------------------------------------
024900     *
025000          ACCEPT WK-RUNDTE-RAW      FROM DATE.
025100          IF WK-RUNDTE-RAW-YY < 50
025200             MOVE 20                TO WK-N-RUNDTE-CC
025300          ELSE
025400             MOVE 19                TO WK-N-RUNDTE-CC
025500      END-IF.
025600          MOVE WK-RUNDTE-RAW-YY     TO WK-N-RUNDTE-YY.
025700          MOVE WK-RUNDTE-RAW-MM     TO WK-N-RUNDTE-MM.
025800          MOVE WK-RUNDTE-RAW-DD     TO WK-N-RUNDTE-DD.
025900      A059-GET-RUN-DATE-EX.
026000      EXIT.
026100     *-----------------------------------------------------------------
026200     *
026300      B100-READ-TRANSACTION.
026400     *-----------------------------------------------------------------
026500     *
026600          READ TRANSREQ.
026700          IF NOT WK-C-SUCCESSFUL
026800             IF NOT WK-C-END-OF-FILE
026900      DISPLAY "CRDVPOST - READ FILE ERROR - TRANSREQ"
027000                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100                GO TO Y900-ABNORMAL-TERMINATION
027200      END-IF
027300          ELSE
027400             MOVE TRANSREQ-RECORD   TO TRANSFER-REQUEST-RECORD
027500      END-IF.
027600      B199-READ-TRANSACTION-EX.
027700      EXIT.
027800     *-----------------------------------------------------------------
027900     *
028000      A100-PROCESS-TRANSACTION.
028100     *-----------------------------------------------------------------
028200     *
028300          ADD 1                     TO WK-CT-ATTEMPTED.
028400          MOVE SPACES               TO WS-C-TRF-STATUS.
028500
028600          PERFORM C100-VALIDATE-AMOUNT
028700             THRU C199-VALIDATE-AMOUNT-EX.
028800
028900          IF WS-C-TRF-STATUS = SPACES
029000             PERFORM C200-FIND-FROM-CARD
029100                THRU C299-FIND-FROM-CARD-EX
029200             IF WS-C-FOUND-NO
029300                MOVE "NOT-FOUND"     TO WS-C-TRF-STATUS
029400      END-IF
029500      END-IF.
029600
029700          IF WS-C-TRF-STATUS = SPACES
029800             PERFORM C300-FIND-TO-CARD
029900                THRU C399-FIND-TO-CARD-EX
030000             IF WS-C-FOUND-NO
030100                MOVE "NOT-FOUND"     TO WS-C-TRF-STATUS
030200      END-IF
030300      END-IF.
030400
030500          IF WS-C-TRF-STATUS = SPACES
030600             PERFORM C400-CHECK-ACTIVE
030700                THRU C499-CHECK-ACTIVE-EX
030800      END-IF.
030900
031000          IF WS-C-TRF-STATUS = SPACES
031100             PERFORM C500-CHECK-FUNDS
031200                THRU C599-CHECK-FUNDS-EX
031300      END-IF.
031400
031500          IF WS-C-TRF-STATUS = SPACES
031600             PERFORM C600-POST-TRANSFER
031700                THRU C699-POST-TRANSFER-EX
031800             MOVE "SUCCESS"          TO WS-C-TRF-STATUS
031900             ADD 1                  TO WK-CT-POSTED
032000             ADD TRQ-AMOUNT          TO WK-CT-AMOUNT-POSTED
032100          ELSE
032200             PERFORM C700-TALLY-REJECTION
032300                THRU C799-TALLY-REJECTION-EX
032400      END-IF.
032500
032600          PERFORM D100-WRITE-LEDGER-ENTRY
032700             THRU D199-WRITE-LEDGER-ENTRY-EX.
032800
032900          PERFORM B100-READ-TRANSACTION
033000             THRU B199-READ-TRANSACTION-EX.
033100      A199-PROCESS-TRANSACTION-EX.
033200      EXIT.
033300     *-----------------------------------------------------------------
033400     *
033500      C100-VALIDATE-AMOUNT.
033600     *-----------------------------------------------------------------
033700     *
033800          IF TRQ-AMOUNT NOT > 0
033900             MOVE "BAD-AMOUNT"       TO WS-C-TRF-STATUS
034000      END-IF.
034100      C199-VALIDATE-AMOUNT-EX.
034200      EXIT.
034300     *-----------------------------------------------------------------
034400     *
034500      C200-FIND-FROM-CARD.
034600     *-----------------------------------------------------------------
034700     *
034800          SET WS-C-FOUND-NO         TO TRUE.
034900          SET CRD-IDX               TO 1.
035000          SEARCH ALL WK-CARD-TAB
035100             AT END
035200                SET WS-C-FOUND-NO   TO TRUE
035300             WHEN WK-CARD-TAB-ID(CRD-IDX) = TRQ-FROM-CARD-ID
035400                SET WS-C-FOUND-YES  TO TRUE
035500                SET WK-N-FROM-IX    FROM CRD-IDX
035600          END-SEARCH.
035700      C299-FIND-FROM-CARD-EX.
035800      EXIT.
035900     *-----------------------------------------------------------------
036000     *
036100      C300-FIND-TO-CARD.
036200     *-----------------------------------------------------------------
036300     *
036400          SET WS-C-FOUND-NO         TO TRUE.
036500          SET CRD-IDX               TO 1.
036600          SEARCH ALL WK-CARD-TAB
036700             AT END
036800                SET WS-C-FOUND-NO   TO TRUE
036900             WHEN WK-CARD-TAB-ID(CRD-IDX) = TRQ-TO-CARD-ID
037000                SET WS-C-FOUND-YES  TO TRUE
037100                SET WK-N-TO-IX      FROM CRD-IDX
037200          END-SEARCH.
037300      C399-FIND-TO-CARD-EX.
037400      EXIT.
037500     *-----------------------------------------------------------------
037600     *
037700      C400-CHECK-ACTIVE.
037800     *-----------------------------------------------------------------
037900     *
038000          IF WK-CARD-TAB-STATUS(WK-N-FROM-IX) NOT = "ACTIVE"
038100             MOVE "NOT-ACTIVE"       TO WS-C-TRF-STATUS
038200      END-IF.
038300          IF WS-C-TRF-STATUS = SPACES
038400             IF WK-CARD-TAB-STATUS(WK-N-TO-IX) NOT = "ACTIVE"
038500                MOVE "NOT-ACTIVE"    TO WS-C-TRF-STATUS
038600      END-IF
038700      END-IF.
038800      C499-CHECK-ACTIVE-EX.
038900      EXIT.
039000     *-----------------------------------------------------------------
039100     *
039200      C500-CHECK-FUNDS.
039300     *-----------------------------------------------------------------
039400     *
039500          IF WK-CARD-TAB-BALANCE(WK-N-FROM-IX) < TRQ-AMOUNT
039600             MOVE "NO-FUNDS"         TO WS-C-TRF-STATUS
039700      END-IF.
039800      C599-CHECK-FUNDS-EX.
039900      EXIT.
040000     *-----------------------------------------------------------------
040100     *
040200      C600-POST-TRANSFER.
040300     *-----------------------------------------------------------------
040400     *
040500          SUBTRACT TRQ-AMOUNT        FROM
040600             WK-CARD-TAB-BALANCE(WK-N-FROM-IX).
040700          ADD TRQ-AMOUNT              TO
040800             WK-CARD-TAB-BALANCE(WK-N-TO-IX).
040900      C699-POST-TRANSFER-EX.
041000      EXIT.
041100     *-----------------------------------------------------------------
041200     *
041300      C700-TALLY-REJECTION.
041400     *-----------------------------------------------------------------
041500     *
041600          EVALUATE WS-C-TRF-STATUS
041700             WHEN "BAD-AMOUNT"
041800                ADD 1                TO WK-CT-REJ-AMOUNT
041900             WHEN "NOT-FOUND"
042000                ADD 1                TO WK-CT-REJ-NOTFOUND
042100             WHEN "NOT-ACTIVE"
042200                ADD 1                TO WK-CT-REJ-NOTACTIVE
042300             WHEN "NO-FUNDS"
042400                ADD 1                TO WK-CT-REJ-FUNDS
042500          END-EVALUATE.
042600      C799-TALLY-REJECTION-EX.
042700      EXIT.
042800     *-----------------------------------------------------------------
042900     *
043000      D100-WRITE-LEDGER-ENTRY.
043100     *-----------------------------------------------------------------
043200     *
043300          ADD 1                      TO WK-N-SEQ-CTR.
043400          MOVE WK-N-SEQ-CTR           TO TRF-ID.
043500          MOVE TRQ-FROM-CARD-ID      TO TRF-FROM-CARD-ID.
043600          MOVE TRQ-TO-CARD-ID        TO TRF-TO-CARD-ID.
043700          MOVE TRQ-AMOUNT            TO TRF-AMOUNT.
043800          MOVE WS-C-TRF-STATUS       TO TRF-STATUS.
043900          MOVE WK-N-RUNDTE           TO TRF-CREATED-DATE.
044000
044100          MOVE TRANSFER-LEDGER-RECORD TO TRANSLEDG-RECORD.
044200          WRITE TRANSLEDG-RECORD.
044300          IF NOT WK-C-TRANSLEDG-OK
044400      DISPLAY "CRDVPOST - WRITE FILE ERROR - TRANSLEDG"
044500             DISPLAY "FILE STATUS IS " WK-C-TRANSLEDG-STATUS
044600             GO TO Y900-ABNORMAL-TERMINATION
044700      END-IF.
044800
044900          PERFORM D110-PRINT-DETAIL-LINE
045000             THRU D119-PRINT-DETAIL-LINE-EX.
045100      D199-WRITE-LEDGER-ENTRY-EX.
045200      EXIT.
045300     *-----------------------------------------------------------------
045400     *
045500      D110-PRINT-DETAIL-LINE.
045600     *-----------------------------------------------------------------
045700     *
045800          MOVE SPACES                TO WS-PRINT-AREA.
045900          MOVE TRF-ID                 TO WS-DV-TRF-ID.
046000          MOVE TRF-FROM-CARD-ID        TO WS-DV-FROM-CARD.
046100          MOVE TRF-TO-CARD-ID           TO WS-DV-TO-CARD.
046200          MOVE TRF-AMOUNT                TO WS-DV-AMOUNT.
046300          MOVE TRF-STATUS                 TO WS-DV-STATUS.
046400          MOVE WS-DETAIL-VIEW              TO PRINT-LINE-OUT.
046500          WRITE PRINT-LINE-OUT.
046600      D119-PRINT-DETAIL-LINE-EX.
046700      EXIT.
046800     *-----------------------------------------------------------------
046900     *
047000      D010-PRINT-REPORT-HEADING.
047100     *-----------------------------------------------------------------
047200     *
047300          MOVE SPACES                TO WS-PRINT-AREA.
047400          MOVE WK-N-RUNDTE-MM          TO WS-HV-MM.
047500          MOVE WK-N-RUNDTE-DD           TO WS-HV-DD.
047600          COMPUTE WS-HV-CCYY = WK-N-RUNDTE-CC * 100 + WK-N-RUNDTE-YY.
047700          MOVE WS-HEADING-VIEW          TO PRINT-LINE-OUT.
047800          WRITE PRINT-LINE-OUT.
047900
048000          MOVE WS-COLUMN-VIEW           TO PRINT-LINE-OUT.
048100          WRITE PRINT-LINE-OUT.
048200
048300          MOVE WS-DASH-VIEW              TO PRINT-LINE-OUT.
048400          WRITE PRINT-LINE-OUT.
048500      D019-PRINT-REPORT-HEADING-EX.
048600      EXIT.
048700     *-----------------------------------------------------------------
048800     *
048900      D200-PRINT-TOTALS.
049000     *-----------------------------------------------------------------
049100     *
049200          MOVE WS-DASH-VIEW              TO PRINT-LINE-OUT.
049300          WRITE PRINT-LINE-OUT.
049400
049500          MOVE SPACES                 TO WS-PRINT-AREA.
049600          MOVE "TRANSFERS ATTEMPTED"    TO WS-CV-LABEL.
049700          MOVE WK-CT-ATTEMPTED            TO WS-CV-COUNT.
049800          MOVE WS-COUNT-VIEW                TO PRINT-LINE-OUT.
049900          WRITE PRINT-LINE-OUT.
050000
050100          MOVE SPACES                 TO WS-PRINT-AREA.
050200          MOVE "TRANSFERS POSTED (SUCCESS)" TO WS-CV-LABEL.
050300          MOVE WK-CT-POSTED               TO WS-CV-COUNT.
050400          MOVE WS-COUNT-VIEW                TO PRINT-LINE-OUT.
050500          WRITE PRINT-LINE-OUT.
050600
050700          MOVE SPACES                 TO WS-PRINT-AREA.
050800          MOVE "REJECTED - INVALID AMOUNT" TO WS-CV-LABEL.
050900          MOVE WK-CT-REJ-AMOUNT           TO WS-CV-COUNT.
051000          MOVE WS-COUNT-VIEW                TO PRINT-LINE-OUT.
051100          WRITE PRINT-LINE-OUT.
051200
051300          MOVE SPACES                 TO WS-PRINT-AREA.
051400          MOVE "REJECTED - CARD NOT FOUND" TO WS-CV-LABEL.
051500          MOVE WK-CT-REJ-NOTFOUND         TO WS-CV-COUNT.
051600          MOVE WS-COUNT-VIEW                TO PRINT-LINE-OUT.
051700          WRITE PRINT-LINE-OUT.
051800
051900          MOVE SPACES                 TO WS-PRINT-AREA.
052000          MOVE "REJECTED - CARD NOT ACTIVE" TO WS-CV-LABEL.
052100          MOVE WK-CT-REJ-NOTACTIVE         TO WS-CV-COUNT.
052200          MOVE WS-COUNT-VIEW                TO PRINT-LINE-OUT.
052300          WRITE PRINT-LINE-OUT.
052400
052500          MOVE SPACES                 TO WS-PRINT-AREA.
052600          MOVE "REJECTED - INSUFFICIENT FUNDS" TO WS-CV-LABEL.
052700          MOVE WK-CT-REJ-FUNDS             TO WS-CV-COUNT.
052800          MOVE WS-COUNT-VIEW                 TO PRINT-LINE-OUT.
052900          WRITE PRINT-LINE-OUT.
053000
053100          MOVE SPACES                 TO WS-PRINT-AREA.
053200          MOVE "TOTAL AMOUNT POSTED"   TO WS-AV-LABEL.
053300          MOVE WK-CT-AMOUNT-POSTED       TO WS-AV-AMOUNT.
053400          MOVE WS-AMOUNT-VIEW              TO PRINT-LINE-OUT.
053500          WRITE PRINT-LINE-OUT.
053600      D299-PRINT-TOTALS-EX.
053700      EXIT.
053800     *-----------------------------------------------------------------
053900     *
054000      A200-FINISH-RUN.
054100     *-----------------------------------------------------------------
054200     *
054300          CLOSE TRANSREQ.
054400          IF NOT WK-C-SUCCESSFUL
054500      DISPLAY "CRDVPOST - CLOSE FILE ERROR - TRANSREQ"
054600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054700      END-IF.
054800
054900          PERFORM D200-PRINT-TOTALS
055000             THRU D299-PRINT-TOTALS-EX.
055100
055200          CLOSE TRANSLEDG.
055300          CLOSE PRTOUT.
055400
055500          PERFORM B400-REWRITE-CARD-MASTER
055600             THRU B499-REWRITE-CARD-MASTER-EX.
055700
055800          DISPLAY "CRDVPOST - TRANSFERS ATTEMPTED - " WK-CT-ATTEMPTED.
055900          DISPLAY "CRDVPOST - TRANSFERS POSTED    - " WK-CT-POSTED.
056000      A299-FINISH-RUN-EX.
056100      EXIT.
056200     *-----------------------------------------------------------------
056300     *
056400      B300-LOAD-CARD-TABLE.
056500     *-----------------------------------------------------------------
056600     *
056700          OPEN INPUT CRDMAST.
056800          IF NOT WK-C-CRDMAST-OK
056900      DISPLAY "CRDVPOST - OPEN FILE ERROR - CRDMAST"
057000             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
057100             GO TO Y900-ABNORMAL-TERMINATION
057200      END-IF.
057300
057400          MOVE ZERO                 TO WK-CARD-TAB-CNT.
057500          PERFORM B310-READ-CARD-MASTER
057600             THRU B319-READ-CARD-MASTER-EX.
057700          PERFORM B320-ADD-TABLE-ENTRY
057800             THRU B329-ADD-TABLE-ENTRY-EX
057900             UNTIL WK-C-CRDMAST-EOF.
058000
058100          CLOSE CRDMAST.
058200      B399-LOAD-CARD-TABLE-EX.
058300      EXIT.
058400     *-----------------------------------------------------------------
058500     *
058600      B310-READ-CARD-MASTER.
058700     *-----------------------------------------------------------------
058800     *
058900          READ CRDMAST.
059000          IF NOT WK-C-CRDMAST-OK
059100             IF NOT WK-C-CRDMAST-EOF
059200      DISPLAY "CRDVPOST - READ FILE ERROR - CRDMAST"
059300                DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
059400                GO TO Y900-ABNORMAL-TERMINATION
059500      END-IF
059600      END-IF.
059700      B319-READ-CARD-MASTER-EX.
059800      EXIT.
059900     *-----------------------------------------------------------------
060000     *
060100      B320-ADD-TABLE-ENTRY.
060200     *-----------------------------------------------------------------
060300     *
060400          ADD 1                     TO WK-CARD-TAB-CNT.
060500          MOVE CRD-ID                TO
060600             WK-CARD-TAB-ID(WK-CARD-TAB-CNT).
060700          MOVE CRD-NUMBER             TO
060800             WK-CARD-TAB-NUMBER(WK-CARD-TAB-CNT).
060900          MOVE CRD-USER-ID            TO
061000             WK-CARD-TAB-USER-ID(WK-CARD-TAB-CNT).
061100          MOVE CRD-EXPIRY-DATE         TO
061200             WK-CARD-TAB-EXPIRY(WK-CARD-TAB-CNT).
061300          MOVE CRD-STATUS              TO
061400             WK-CARD-TAB-STATUS(WK-CARD-TAB-CNT).
061500          MOVE CRD-BALANCE             TO
061600             WK-CARD-TAB-BALANCE(WK-CARD-TAB-CNT).
061700          PERFORM B310-READ-CARD-MASTER
061800             THRU B319-READ-CARD-MASTER-EX.
061900      B329-ADD-TABLE-ENTRY-EX.
062000      EXIT.
062100     *-----------------------------------------------------------------
062200     *
062300      B400-REWRITE-CARD-MASTER.
062400     *-----------------------------------------------------------------
062500     *
062600          OPEN OUTPUT CRDMAST.
062700          IF NOT WK-C-CRDMAST-OK
062800      DISPLAY "CRDVPOST - OPEN FILE ERROR - CRDMAST"
062900             DISPLAY "FILE STATUS IS " WK-C-CRDMAST-STATUS
063000             GO TO Y900-ABNORMAL-TERMINATION
063100      END-IF.
063200
063300          PERFORM B410-WRITE-TABLE-ENTRY
063400             THRU B419-WRITE-TABLE-ENTRY-EX
063500             VARYING WK-N-SCAN-IX FROM 1 BY 1
063600             UNTIL WK-N-SCAN-IX > WK-CARD-TAB-CNT.
063700
063800          CLOSE CRDMAST.
063900      B499-REWRITE-CARD-MASTER-EX.
064000      EXIT.
064100     *-----------------------------------------------------------------
064200     *
064300      B410-WRITE-TABLE-ENTRY.
064400     *-----------------------------------------------------------------
064500     *
064600          MOVE WK-CARD-TAB-ID(WK-N-SCAN-IX)      TO CRD-ID.
064700          MOVE WK-CARD-TAB-NUMBER(WK-N-SCAN-IX)  TO CRD-NUMBER.
064800          MOVE WK-CARD-TAB-USER-ID(WK-N-SCAN-IX) TO CRD-USER-ID.
064900          MOVE WK-CARD-TAB-EXPIRY(WK-N-SCAN-IX)  TO CRD-EXPIRY-DATE.
065000          MOVE WK-CARD-TAB-STATUS(WK-N-SCAN-IX)  TO CRD-STATUS.
065100          MOVE WK-CARD-TAB-BALANCE(WK-N-SCAN-IX) TO CRD-BALANCE.
065200          WRITE CARD-MASTER-RECORD.
065300      B419-WRITE-TABLE-ENTRY-EX.
065400      EXIT.
065500     *-----------------------------------------------------------------
065600     *
065700      Y900-ABNORMAL-TERMINATION.
065800     *-----------------------------------------------------------------
065900     *
066000          PERFORM Z000-END-PROGRAM-ROUTINE
066100             THRU Z999-END-PROGRAM-ROUTINE-EX.
066200          EXIT PROGRAM.
066300     *-----------------------------------------------------------------
066400     *
066500      Z000-END-PROGRAM-ROUTINE.
066600     *-----------------------------------------------------------------
066700     *
066800          CONTINUE.
066900      Z999-END-PROGRAM-ROUTINE-EX.
067000      EXIT.
