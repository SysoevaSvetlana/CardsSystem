000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CRDUSRCK.
000300       AUTHOR. M W T LIM.
000400       INSTALLATION. CARD SERVICES - BATCH SYSTEMS.
000500       DATE-WRITTEN. 14 MAR 1991.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800      *=================================================================
000900      *
001000      *DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK/MAINTAIN THE
001100      *              USER MASTER. IT LOADS USER MASTER INTO A SORTED
001200      *              TABLE ON ITS FIRST CALL AND KEEPS THE TABLE IN
001300      *              WORKING STORAGE FOR THE REST OF THE RUN.
001400      *
001500      * OPTION ACTION......................  INPUT.................. *
001600      * 1   LOOKUP USER BY USER ID            WK-N-CUSRCK-I-USER-ID   *
001700      * 2   CREATE USER (DUP USERNAME/EMAIL    WK-C-CUSRCK-I-USERNAME,*
001800      *     CHECK)                             -I-EMAIL, -I-ROLE,     *
001900      *                                        -I-USER-ID             *
002000      * 3   ASSIGN ROLE TO EXISTING USER       WK-N-CUSRCK-I-USER-ID, *
002100      *                                        WK-C-CUSRCK-I-ROLE     *
002200      * 4   DELETE USER                        WK-N-CUSRCK-I-USER-ID  *
002300      *=================================================================
002400      *
002500      * HISTORY OF AMENDMENT :                                        *
002600      *=================================================================
002700      *
002800      * CRD0005 - MWTL   - 14/03/1991 - INITIAL VERSION.
002900      *                     OPTION 1 (LOOKUP) ONLY - SUPPORTS THE CARD
003000      *                     ISSUANCE RUN (CRDISSUE) - REQ# CR-0014.
003100      * CRD0021 - TYK    - 09/05/1996 - ADD OPTIONS 2/3/4 FOR THE NEW
003200      *                     USER MAINTENANCE SCREEN - REQ# CR-1241.
003300      * CRD0030 - DESL   - 17/02/1999 - Y2K REVIEW - NO DATE FIELDS ON
003400      *                     USER MASTER, NO CHANGE REQUIRED.
003500      * CRD0038 - DESL   - 22/06/2000 - WIDEN ERROR CODE FIELD, SEE
003600      *                     CUSRCK.cpybk - REQ# CR-1890.
003700      * CRD0049 - ACNFAM - 11/09/2007 - RAISE WK-USER-TAB OCCURS LIMIT
003800      *                     FROM 2000 TO 9999 - REQ# CR-2940.
003900      *=================================================================
004000      *
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-AS400.
004400       OBJECT-COMPUTER. IBM-AS400.
004500       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004600              UPSI-0 IS UPSI-SWITCH-0
004700              ON STATUS IS U0-ON
004800              OFF STATUS IS U0-OFF.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100              SELECT USRMAST ASSIGN TO USRMAST
005200              ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS WK-C-FILE-STATUS.
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  USRMAST
005700              LABEL RECORDS ARE OMITTED
005800       DATA RECORD IS USER-MASTER-RECORD.
005900              COPY CRDUSER.
006000
006100       WORKING-STORAGE SECTION.
006200       01  FILLER                      PIC X(24) VALUE
006300              "** PROGRAM CRDUSRCK **".
006400
006500              COPY CRDCOMN.
006600
006700       01  WS-C-FLAGS.
006800           05  WS-C-FIRST-TIME          PIC X(01) VALUE "Y".
006900           05  WS-C-DUP-FOUND           PIC X(01) VALUE "N".
007000           05  FILLER                   PIC X(01).
007100
007200       01  WS-N-WORK-COUNTERS.
007300           05  WK-N-SCAN-IX             PIC 9(05) COMP.
007400           05  WK-N-NEXT-IX             PIC 9(05) COMP.
007500           05  FILLER                   PIC 9(05) COMP.
007600
007700       01  WK-USER-TABLE.
007800      *                             IN-STORAGE SEARCH TABLE, LOADED
007900      *                             FROM USRMAST ON FIRST CALL. ONLY
008000      *                             CALLER IS THIS PROGRAM SO THE
008100      *                             TABLE IS NOT KEPT IN A SEPARATE
008200      *                             MEMBER - SEE CRDUSER.cpybk.
008300           05  WK-USER-TAB-CNT          PIC 9(05) COMP.
008400           05  WK-USER-TAB OCCURS 0 TO 9999 TIMES
008500                   DEPENDING ON WK-USER-TAB-CNT
008600                   ASCENDING KEY IS WK-USER-TAB-ID
008700                   INDEXED BY USR-IDX.
008800               10  WK-USER-TAB-ID        PIC 9(09).
008900               10  WK-USER-TAB-USERNAME  PIC X(30).
009000               10  WK-USER-TAB-EMAIL     PIC X(40).
009100               10  WK-USER-TAB-ROLE      PIC X(10).
009200               10  FILLER                PIC X(01).
009300
009400      ****************
009500       LINKAGE SECTION.
009600      ****************
009700              COPY CUSRCK.
009800
009900              EJECT
010000      ****************************************
010100       PROCEDURE DIVISION USING WK-C-CUSRCK-RECORD.
010200      ****************************************
010300       MAIN-MODULE.
010400           PERFORM A000-PROCESS-CALLED-ROUTINE
010500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600           PERFORM Z000-END-PROGRAM-ROUTINE
010700              THRU Z999-END-PROGRAM-ROUTINE-EX.
010800       GOBACK.
010900
011000      *-----------------------------------------------------------------
011100      *
011200       A000-PROCESS-CALLED-ROUTINE.
011300      *-----------------------------------------------------------------
011400      *
011500           IF WS-C-FIRST-TIME = "Y"
011600              MOVE "N"             TO WS-C-FIRST-TIME
011700              PERFORM B000-LOAD-USER-TABLE
011800                 THRU B099-LOAD-USER-TABLE-EX
011900       END-IF.
012000
012100           MOVE SPACES              TO WK-C-CUSRCK-OUTPUT.
012200
012300           EVALUATE WK-N-CUSRCK-OPTION
012400              WHEN 1
012500                 PERFORM C100-LOOKUP-USER
012600                    THRU C199-LOOKUP-USER-EX
012700              WHEN 2
012800                 PERFORM C200-CREATE-USER
012900                    THRU C299-CREATE-USER-EX
013000              WHEN 3
013100                 PERFORM C300-ASSIGN-ROLE
013200                    THRU C399-ASSIGN-ROLE-EX
013300              WHEN 4
013400                 PERFORM C400-DELETE-USER
013500                    THRU C499-DELETE-USER-EX
013600              WHEN OTHER
013700                 MOVE "BAD-OPTION-CODE" TO WK-C-CUSRCK-ERROR-CD
013800       END-EVALUATE.
013900
014000       A099-PROCESS-CALLED-ROUTINE-EX.
014100       EXIT.
014200      *-----------------------------------------------------------------
014300      *
014400       B000-LOAD-USER-TABLE.
014500      *-----------------------------------------------------------------
014600      *
014700           OPEN INPUT USRMAST.
014800           IF NOT WK-C-SUCCESSFUL
014900       DISPLAY "CRDUSRCK - OPEN FILE ERROR - USRMAST"
015000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100              GO TO Y900-ABNORMAL-TERMINATION
015200       END-IF.
015300
015400           MOVE ZERO                TO WK-USER-TAB-CNT.
015500           PERFORM B100-READ-USER-RECORD
015600              THRU B199-READ-USER-RECORD-EX.
015700           PERFORM B200-ADD-TABLE-ENTRY
015800              THRU B299-ADD-TABLE-ENTRY-EX
015900              UNTIL WK-C-END-OF-FILE.
016000
016100           CLOSE USRMAST.
016200           IF NOT WK-C-SUCCESSFUL
016300       DISPLAY "CRDUSRCK - CLOSE FILE ERROR - USRMAST"
016400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500       END-IF.
016600       B099-LOAD-USER-TABLE-EX.
016700       EXIT.
016800      *-----------------------------------------------------------------
016900      *
017000       B100-READ-USER-RECORD.
017100      *-----------------------------------------------------------------
017200      *
017300           READ USRMAST.
017400           IF NOT WK-C-SUCCESSFUL
017500              IF NOT WK-C-END-OF-FILE
017600       DISPLAY "CRDUSRCK - READ FILE ERROR - USRMAST"
017700                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800                 GO TO Y900-ABNORMAL-TERMINATION
017900       END-IF
018000       END-IF.
018100       B199-READ-USER-RECORD-EX.
018200       EXIT.
018300      *-----------------------------------------------------------------
018400      *
018500       B200-ADD-TABLE-ENTRY.
018600      *-----------------------------------------------------------------
018700      *
018800           ADD 1                    TO WK-USER-TAB-CNT.
018900           MOVE USR-ID              TO WK-USER-TAB-ID(WK-USER-TAB-CNT).
019000           MOVE USR-USERNAME        TO
019100              WK-USER-TAB-USERNAME(WK-USER-TAB-CNT).
019200           MOVE USR-EMAIL           TO
019300              WK-USER-TAB-EMAIL(WK-USER-TAB-CNT).
019400           MOVE USR-ROLE            TO
019500              WK-USER-TAB-ROLE(WK-USER-TAB-CNT).
019600           PERFORM B100-READ-USER-RECORD
019700              THRU B199-READ-USER-RECORD-EX.
019800       B299-ADD-TABLE-ENTRY-EX.
019900       EXIT.
020000      *-----------------------------------------------------------------
020100      *
020200       B300-REWRITE-USER-MASTER.
020300      *-----------------------------------------------------------------
020400      *
020500           OPEN OUTPUT USRMAST.
020600           IF NOT WK-C-SUCCESSFUL
020700       DISPLAY "CRDUSRCK - OPEN FILE ERROR - USRMAST"
020800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900              GO TO Y900-ABNORMAL-TERMINATION
021000       END-IF.
021100
021200           PERFORM B310-WRITE-TABLE-ENTRY
021300              THRU B319-WRITE-TABLE-ENTRY-EX
021400              VARYING WK-N-SCAN-IX FROM 1 BY 1
021500              UNTIL WK-N-SCAN-IX > WK-USER-TAB-CNT.
021600
021700           CLOSE USRMAST.
021800           IF NOT WK-C-SUCCESSFUL
021900       DISPLAY "CRDUSRCK - CLOSE FILE ERROR - USRMAST"
022000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100       END-IF.
022200       B399-REWRITE-USER-MASTER-EX.
022300       EXIT.
022400      *-----------------------------------------------------------------
022500      *
022600       B310-WRITE-TABLE-ENTRY.
022700      *-----------------------------------------------------------------
022800      *
022900           MOVE WK-USER-TAB-ID(WK-N-SCAN-IX)        TO USR-ID.
023000           MOVE WK-USER-TAB-USERNAME(WK-N-SCAN-IX)  TO USR-USERNAME.
023100           MOVE WK-USER-TAB-EMAIL(WK-N-SCAN-IX)     TO USR-EMAIL.
023200           MOVE WK-USER-TAB-ROLE(WK-N-SCAN-IX)      TO USR-ROLE.
023300           WRITE USER-MASTER-RECORD.
023400           IF NOT WK-C-SUCCESSFUL
023500       DISPLAY "CRDUSRCK - WRITE FILE ERROR - USRMAST"
023600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700              GO TO Y900-ABNORMAL-TERMINATION
023800       END-IF.
023900       B319-WRITE-TABLE-ENTRY-EX.
024000       EXIT.
024100      *-----------------------------------------------------------------
024200      *
024300       C100-LOOKUP-USER.
024400      *-----------------------------------------------------------------
024500      *
024600           SET USR-IDX               TO 1.
024700           SEARCH ALL WK-USER-TAB
024800              AT END
024900                 MOVE "USER-NOT-FOUND"      TO WK-C-CUSRCK-ERROR-CD
025000              WHEN WK-USER-TAB-ID(USR-IDX) = WK-N-CUSRCK-I-USER-ID
025100                 MOVE WK-USER-TAB-ID(USR-IDX) TO WK-N-CUSRCK-O-USER-ID
025200                 MOVE WK-USER-TAB-USERNAME(USR-IDX)
025300                    TO WK-C-CUSRCK-O-USERNAME
025400                 MOVE WK-USER-TAB-EMAIL(USR-IDX)
025500                    TO WK-C-CUSRCK-O-EMAIL
025600                 MOVE WK-USER-TAB-ROLE(USR-IDX)
025700                    TO WK-C-CUSRCK-O-ROLE
025800       END-SEARCH.
025900       C199-LOOKUP-USER-EX.
026000       EXIT.
026100      *-----------------------------------------------------------------
026200      *
026300       C200-CREATE-USER.
026400      *-----------------------------------------------------------------
026500      *
026600           MOVE "N"                  TO WS-C-DUP-FOUND.
026700           PERFORM C210-CHECK-USERNAME
026800              THRU C219-CHECK-USERNAME-EX
026900              VARYING WK-N-SCAN-IX FROM 1 BY 1
027000              UNTIL WK-N-SCAN-IX > WK-USER-TAB-CNT.
027100           IF WS-C-DUP-FOUND = "N"
027200              PERFORM C220-CHECK-EMAIL
027300                 THRU C229-CHECK-EMAIL-EX
027400                 VARYING WK-N-SCAN-IX FROM 1 BY 1
027500                 UNTIL WK-N-SCAN-IX > WK-USER-TAB-CNT
027600       END-IF.
027700           IF WS-C-DUP-FOUND = "N"
027800              ADD 1                  TO WK-USER-TAB-CNT
027900              MOVE WK-N-CUSRCK-I-USER-ID TO
028000                 WK-USER-TAB-ID(WK-USER-TAB-CNT)
028100              MOVE WK-C-CUSRCK-I-USERNAME TO
028200                 WK-USER-TAB-USERNAME(WK-USER-TAB-CNT)
028300              MOVE WK-C-CUSRCK-I-EMAIL   TO
028400                 WK-USER-TAB-EMAIL(WK-USER-TAB-CNT)
028500              MOVE WK-C-CUSRCK-I-ROLE    TO
028600                 WK-USER-TAB-ROLE(WK-USER-TAB-CNT)
028700              MOVE WK-N-CUSRCK-I-USER-ID TO WK-N-CUSRCK-O-USER-ID
028800              PERFORM B300-REWRITE-USER-MASTER
028900                 THRU B399-REWRITE-USER-MASTER-EX
029000       END-IF.
029100       C299-CREATE-USER-EX.
029200       EXIT.
029300      *-----------------------------------------------------------------
029400      *
029500       C210-CHECK-USERNAME.
029600      *-----------------------------------------------------------------
029700      *
029800           IF WK-USER-TAB-USERNAME(WK-N-SCAN-IX) =
029900              WK-C-CUSRCK-I-USERNAME
030000              MOVE "Y"               TO WS-C-DUP-FOUND
030100              MOVE "DUPLICATE-USERNAME" TO WK-C-CUSRCK-ERROR-CD
030200       END-IF.
030300       C219-CHECK-USERNAME-EX.
030400       EXIT.
030500      *-----------------------------------------------------------------
030600      *
030700       C220-CHECK-EMAIL.
030800      *-----------------------------------------------------------------
030900      *
031000           IF WK-USER-TAB-EMAIL(WK-N-SCAN-IX) = WK-C-CUSRCK-I-EMAIL
031100              MOVE "Y"               TO WS-C-DUP-FOUND
031200              MOVE "DUPLICATE-EMAIL" TO WK-C-CUSRCK-ERROR-CD
031300       END-IF.
031400       C229-CHECK-EMAIL-EX.
031500       EXIT.
031600      *-----------------------------------------------------------------
031700      *
031800       C300-ASSIGN-ROLE.
031900      *-----------------------------------------------------------------
032000      *
032100           SET USR-IDX               TO 1.
032200           SEARCH ALL WK-USER-TAB
032300              AT END
032400                 MOVE "USER-NOT-FOUND"      TO WK-C-CUSRCK-ERROR-CD
032500              WHEN WK-USER-TAB-ID(USR-IDX) = WK-N-CUSRCK-I-USER-ID
032600                 MOVE WK-C-CUSRCK-I-ROLE TO WK-USER-TAB-ROLE(USR-IDX)
032700                 MOVE WK-N-CUSRCK-I-USER-ID TO WK-N-CUSRCK-O-USER-ID
032800                 PERFORM B300-REWRITE-USER-MASTER
032900                    THRU B399-REWRITE-USER-MASTER-EX
033000       END-SEARCH.
033100       C399-ASSIGN-ROLE-EX.
033200       EXIT.
033300      *-----------------------------------------------------------------
033400      *
033500       C400-DELETE-USER.
033600      *-----------------------------------------------------------------
033700      *
033800           SET USR-IDX               TO 1.
033900           SEARCH ALL WK-USER-TAB
034000              AT END
034100                 MOVE "USER-NOT-FOUND"      TO WK-C-CUSRCK-ERROR-CD
034200              WHEN WK-USER-TAB-ID(USR-IDX) = WK-N-CUSRCK-I-USER-ID
034300                 MOVE WK-N-CUSRCK-I-USER-ID TO WK-N-CUSRCK-O-USER-ID
034400                 PERFORM C410-REMOVE-TABLE-ENTRY
034500                    THRU C419-REMOVE-TABLE-ENTRY-EX
034600                 PERFORM B300-REWRITE-USER-MASTER
034700                    THRU B399-REWRITE-USER-MASTER-EX
034800       END-SEARCH.
034900       C499-DELETE-USER-EX.
035000       EXIT.
035100      *-----------------------------------------------------------------
035200      *
035300       C410-REMOVE-TABLE-ENTRY.
035400      *-----------------------------------------------------------------
035500      *
035600           PERFORM C420-SHIFT-TABLE-ENTRY
035700              THRU C429-SHIFT-TABLE-ENTRY-EX
035800              VARYING WK-N-SCAN-IX FROM USR-IDX BY 1
035900              UNTIL WK-N-SCAN-IX NOT < WK-USER-TAB-CNT.
036000           SUBTRACT 1                FROM WK-USER-TAB-CNT.
036100       C419-REMOVE-TABLE-ENTRY-EX.
036200       EXIT.
036300      *-----------------------------------------------------------------
036400      *
036500       C420-SHIFT-TABLE-ENTRY.
036600      *-----------------------------------------------------------------
036700      *
036800           ADD 1 TO WK-N-SCAN-IX     GIVING WK-N-NEXT-IX.
036900           MOVE WK-USER-TAB(WK-N-NEXT-IX) TO WK-USER-TAB(WK-N-SCAN-IX).
037000       C429-SHIFT-TABLE-ENTRY-EX.
037100       EXIT.
037200      *-----------------------------------------------------------------
037300      *
037400       Y900-ABNORMAL-TERMINATION.
037500      *-----------------------------------------------------------------
037600      *
037700           PERFORM Z000-END-PROGRAM-ROUTINE
037800              THRU Z999-END-PROGRAM-ROUTINE-EX.
037900           EXIT PROGRAM.
038000      *-----------------------------------------------------------------
038100      *
038200       Z000-END-PROGRAM-ROUTINE.
038300      *-----------------------------------------------------------------
038400      *
038500           CONTINUE.
038600       Z999-END-PROGRAM-ROUTINE-EX.
038700       EXIT.
