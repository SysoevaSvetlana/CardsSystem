000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID. CRDXTRCT.
000300      AUTHOR. R J TAY.
000400      INSTALLATION. CARD SERVICES - BATCH SYSTEMS.
000500      DATE-WRITTEN. 09 SEP 1991.
000600      DATE-COMPILED.
000700      SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800     *=================================================================
000900     *
001000     *DESCRIPTION : CARD EXTRACT / MASKING RUN. READS CARD MASTER
001100     *              SEQUENTIALLY (OR FOR A SINGLE OWNING USER, WHEN
001200     *              UPSI-SWITCH-0 IS ON AND A SELECTION PARAMETER
001300     *              RECORD IS SUPPLIED), MASKS CRD-NUMBER AND WRITES
001400     *              ONE MASKED-CARD-EXTRACT RECORD PER CARD READ.
001500     *
001600     *=================================================================
001700     *
001800     * HISTORY OF AMENDMENT :
001900     *=================================================================
002000     *
002100     * CRD0009 - RJT    - 09/09/1991 - INITIAL VERSION - REQ# CR-0025.
002200     * CRD0027 - TYK    - 03/12/1997 - ADD SINGLE-USER SELECTION MODE
002300     *                     VIA SELPARM AND UPSI-SWITCH-0 - REQ# CR-1608.
002400     * CRD0035 - DESL   - 15/01/1999 - Y2K REVIEW - NO CHANGE NEEDED,
002500     *                     MCO-EXPIRY-DATE ALREADY AN 8-DIGIT CCYYMMDD
002600     *                     COPY OF CRD-EXPIRY-DATE - REQ# Y2K-0447.
002700     *=================================================================
002800     *
002900      ENVIRONMENT DIVISION.
003000      CONFIGURATION SECTION.
003100      SOURCE-COMPUTER. IBM-AS400.
003200      OBJECT-COMPUTER. IBM-AS400.
003300      SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400             UPSI-0 IS UPSI-SWITCH-0
003500             ON STATUS IS U0-ON
003600             OFF STATUS IS U0-OFF.
003700      INPUT-OUTPUT SECTION.
003800      FILE-CONTROL.
003900             SELECT CRDMAST ASSIGN TO CRDMAST
004000             ORGANIZATION IS LINE SEQUENTIAL
004100      FILE STATUS IS WK-C-FILE-STATUS.
004200             SELECT SELPARM ASSIGN TO SELPARM
004300             ORGANIZATION IS LINE SEQUENTIAL
004400      FILE STATUS IS WK-C-SELPARM-STATUS.
004500             SELECT CRDXOUT ASSIGN TO CRDXOUT
004600             ORGANIZATION IS LINE SEQUENTIAL
004700      FILE STATUS IS WK-C-CRDXOUT-STATUS.
004800      DATA DIVISION.
004900      FILE SECTION.
005000      FD  CRDMAST
005100             LABEL RECORDS ARE OMITTED
005200      DATA RECORD IS CARD-MASTER-RECORD.
005300             COPY CRDMAST.
005400
005500      FD  SELPARM
005600             LABEL RECORDS ARE OMITTED
005700      DATA RECORD IS SELPARM-RECORD.
005800     *                             ONE-RECORD PARAMETER FILE - SUPPLIED
005900     *                             ONLY WHEN UPSI-SWITCH-0 IS ON FOR A
006000     *                             SINGLE-USER EXTRACT.
006100      01  SELPARM-RECORD.
006200          05  SELPARM-USER-ID          PIC 9(09).
006300          05  FILLER                   PIC X(01).
006400
006500      FD  CRDXOUT
006600             LABEL RECORDS ARE OMITTED
006700      DATA RECORD IS MASKED-CARD-EXTRACT-RECORD.
006800      01  MASKED-CARD-EXTRACT-RECORD.
006900          05  MCO-ID                   PIC 9(09).
007000          05  MCO-MASKED-NUMBER        PIC X(19).
007100          05  MCO-BALANCE              PIC S9(13)V99 COMP-3.
007200          05  MCO-STATUS               PIC X(16).
007300          05  MCO-EXPIRY-DATE          PIC 9(08).
007400          05  MCO-USER-ID              PIC 9(09).
007500          05  FILLER                   PIC X(04).
007600
007700      01  MASKED-CARD-MASK-VIEW REDEFINES MASKED-CARD-EXTRACT-RECORD.
007800     *                             ALTERNATE VIEW - THE MASKED NUMBER
007900     *                             BROKEN OUT INTO ITS FIXED PREFIX AND
008000     *                             ITS LAST-4-DIGIT SUFFIX.
008100          05  FILLER                   PIC X(09).
008200          05  MCOV-MASK-PREFIX         PIC X(15).
008300          05  MCOV-MASK-LAST4          PIC X(04).
008400          05  FILLER                   PIC X(45).
008500
008600      WORKING-STORAGE SECTION.
008700      01  FILLER                      PIC X(24) VALUE
008800             "** PROGRAM CRDXTRCT **".
008900
009000             COPY CRDCOMN.
009100
009200      01  WS-C-FLAGS.
009300          05  WK-C-SELPARM-STATUS      PIC X(02).
009400              88  WK-C-SELPARM-OK               VALUE "00".
009500          05  WK-C-CRDXOUT-STATUS      PIC X(02).
009600              88  WK-C-CRDXOUT-OK                VALUE "00".
009700          05  WS-C-SEL-MODE            PIC X(01).
009800              88  WS-C-SEL-MODE-ON               VALUE "Y".
009900              88  WS-C-SEL-MODE-OFF              VALUE "N".
010000          05  FILLER                   PIC X(01).
010100
010200      01  WS-N-WORK-COUNTERS.
010300          05  WK-N-NUMBER-LEN          PIC 9(02) COMP.
010400          05  WK-N-SEL-USER-ID         PIC 9(09) COMP.
010500          05  FILLER                   PIC 9(05) COMP.
010600
010700      01  WK-CT-TOTALS.
010800          05  WK-CT-EXTRACTED          PIC 9(07) COMP.
010900          05  WK-CT-SKIPPED            PIC 9(07) COMP.
011000          05  FILLER                   PIC 9(05) COMP.
011100
011200      EJECT
011300     ****************************************
011400      PROCEDURE DIVISION.
011500     ****************************************
011600      MAIN-MODULE.
011700          PERFORM A000-INITIALISE-RUN
011800             THRU A099-INITIALISE-RUN-EX.
011900          PERFORM B100-READ-CARD-MASTER
012000             THRU B199-READ-CARD-MASTER-EX.
012100          PERFORM A100-PROCESS-CARD
012200             THRU A199-PROCESS-CARD-EX
012300             UNTIL WK-C-END-OF-FILE.
012400          PERFORM A200-FINISH-RUN
012500             THRU A299-FINISH-RUN-EX.
012600          PERFORM Z000-END-PROGRAM-ROUTINE
012700             THRU Z999-END-PROGRAM-ROUTINE-EX.
012800      GOBACK.
012900
013000     *-----------------------------------------------------------------
013100     *
013200      A000-INITIALISE-RUN.
013300     *-----------------------------------------------------------------
013400     *
013500          MOVE ZERO                TO WK-CT-EXTRACTED WK-CT-SKIPPED.
013600          SET WS-C-SEL-MODE-OFF     TO TRUE.
013700
013800          IF U0-ON
013900             PERFORM B200-READ-SEL-PARM
014000                THRU B299-READ-SEL-PARM-EX
014100      END-IF.
014200
014300          OPEN INPUT CRDMAST.
014400          IF NOT WK-C-SUCCESSFUL
014500      DISPLAY "CRDXTRCT - OPEN FILE ERROR - CRDMAST"
014600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700             GO TO Y900-ABNORMAL-TERMINATION
014800      END-IF.
014900
015000          OPEN OUTPUT CRDXOUT.
015100          IF NOT WK-C-CRDXOUT-OK
015200      DISPLAY "CRDXTRCT - OPEN FILE ERROR - CRDXOUT"
015300             DISPLAY "FILE STATUS IS " WK-C-CRDXOUT-STATUS
015400             GO TO Y900-ABNORMAL-TERMINATION
015500      END-IF.
015600      A099-INITIALISE-RUN-EX.
015700      EXIT.
015800     *-----------------------------------------------------------------
015900     *
016000      B200-READ-SEL-PARM.
016100     *-----------------------------------------------------------------
016200     *
016300          OPEN INPUT SELPARM.
016400          IF NOT WK-C-SELPARM-OK
016500      DISPLAY "CRDXTRCT - OPEN FILE ERROR - SELPARM"
016600             DISPLAY "FILE STATUS IS " WK-C-SELPARM-STATUS
016700             GO TO Y900-ABNORMAL-TERMINATION
016800      END-IF.
016900
017000          READ SELPARM.
017100          IF WK-C-SELPARM-OK
017200             MOVE SELPARM-USER-ID      TO WK-N-SEL-USER-ID
017300             SET WS-C-SEL-MODE-ON      TO TRUE
017400      END-IF.
017500
017600          CLOSE SELPARM.
017700      B299-READ-SEL-PARM-EX.
017800      EXIT.
017900     *-----------------------------------------------------------------
018000     *
018100      B100-READ-CARD-MASTER.
018200     *-----------------------------------------------------------------
018300     *
018400          READ CRDMAST.
018500          IF NOT WK-C-SUCCESSFUL
018600             IF NOT WK-C-END-OF-FILE
018700      DISPLAY "CRDXTRCT - READ FILE ERROR - CRDMAST"
018800                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900                GO TO Y900-ABNORMAL-TERMINATION
019000      END-IF
019100      END-IF.
019200      B199-READ-CARD-MASTER-EX.
019300      EXIT.
019400     *-----------------------------------------------------------------
019500     *
019600      A100-PROCESS-CARD.
019700     *-----------------------------------------------------------------
019800     *
019900          IF WS-C-SEL-MODE-ON AND CRD-USER-ID NOT = WK-N-SEL-USER-ID
020000             ADD 1                  TO WK-CT-SKIPPED
020100          ELSE
020200             PERFORM C100-BUILD-EXTRACT-RECORD
020300                THRU C199-BUILD-EXTRACT-RECORD-EX
020400             WRITE MASKED-CARD-EXTRACT-RECORD.
020500             IF NOT WK-C-CRDXOUT-OK
020600      DISPLAY "CRDXTRCT - WRITE FILE ERROR - CRDXOUT"
020700                DISPLAY "FILE STATUS IS " WK-C-CRDXOUT-STATUS
020800                GO TO Y900-ABNORMAL-TERMINATION
020900      END-IF
021000             ADD 1                  TO WK-CT-EXTRACTED
021100      END-IF.
021200
021300          PERFORM B100-READ-CARD-MASTER
021400             THRU B199-READ-CARD-MASTER-EX.
021500      A199-PROCESS-CARD-EX.
021600      EXIT.
021700     *-----------------------------------------------------------------
021800     *
021900      C100-BUILD-EXTRACT-RECORD.
022000     *-----------------------------------------------------------------
022100     *
022200          MOVE CRD-ID                TO MCO-ID.
022300          MOVE CRD-BALANCE            TO MCO-BALANCE.
022400          MOVE CRD-STATUS              TO MCO-STATUS.
022500          MOVE CRD-EXPIRY-DATE          TO MCO-EXPIRY-DATE.
022600          MOVE CRD-USER-ID               TO MCO-USER-ID.
022700
022800          PERFORM C200-MASK-NUMBER
022900             THRU C299-MASK-NUMBER-EX.
023000      C199-BUILD-EXTRACT-RECORD-EX.
023100      EXIT.
023200     *-----------------------------------------------------------------
023300     *
023400      C200-MASK-NUMBER.
023500     *-----------------------------------------------------------------
023600     *
023700     *                             DETERMINE THE NUMBER OF SIGNIFICANT
023800     *                             CHARACTERS IN CRD-NUMBER BY SCANNING
023900     *                             BACK FROM THE RIGHT PAST TRAILING
024000     *                             SPACES - MIRRORS THE SOURCE SERVICE'S
024100     *                             VARIABLE-LENGTH STRING SEMANTICS.
024200          MOVE 16                    TO WK-N-NUMBER-LEN.
024300          PERFORM C210-TRIM-ONE-CHAR
024400             THRU C219-TRIM-ONE-CHAR-EX
024500             UNTIL WK-N-NUMBER-LEN = 0
024600             OR CRD-NUMBER(WK-N-NUMBER-LEN:1) NOT = SPACE.
024700
024800          IF WK-N-NUMBER-LEN < 4
024900             MOVE "****"              TO MCO-MASKED-NUMBER
025000          ELSE
025100             MOVE "**** **** **** "   TO MCO-MASKED-NUMBER
025200             MOVE CRD-NUMBER(13:4)    TO MCO-MASKED-NUMBER(16:4)
025300      END-IF.
025400      C299-MASK-NUMBER-EX.
025500      EXIT.
025600     *-----------------------------------------------------------------
025700     *
025800      C210-TRIM-ONE-CHAR.
025900     *-----------------------------------------------------------------
026000     *
026100          SUBTRACT 1                 FROM WK-N-NUMBER-LEN.
026200      C219-TRIM-ONE-CHAR-EX.
026300      EXIT.
026400     *-----------------------------------------------------------------
026500     *
026600      A200-FINISH-RUN.
026700     *-----------------------------------------------------------------
026800     *
026900          CLOSE CRDMAST.
027000          IF NOT WK-C-SUCCESSFUL
027100      DISPLAY "CRDXTRCT - CLOSE FILE ERROR - CRDMAST"
027200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300      END-IF.
027400
027500          CLOSE CRDXOUT.
027600
027700          DISPLAY "CRDXTRCT - CARDS EXTRACTED   - " WK-CT-EXTRACTED.
027800          DISPLAY "CRDXTRCT - CARDS SKIPPED     - " WK-CT-SKIPPED.
027900      A299-FINISH-RUN-EX.
028000      EXIT.
028100     *-----------------------------------------------------------------
028200     *
028300      Y900-ABNORMAL-TERMINATION.
028400     *-----------------------------------------------------------------
028500     *
028600          PERFORM Z000-END-PROGRAM-ROUTINE
028700             THRU Z999-END-PROGRAM-ROUTINE-EX.
028800          EXIT PROGRAM.
028900     *-----------------------------------------------------------------
029000     *
029100      Z000-END-PROGRAM-ROUTINE.
029200     *-----------------------------------------------------------------
029300     *
029400          CONTINUE.
029500      Z999-END-PROGRAM-ROUTINE-EX.
029600      EXIT.
